000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. FMBUDG01.
000300       AUTHOR. D. OKAFOR.
000400       INSTALLATION. UNIZAR DATA CENTER - BATCH PRODUCTION.
000500       DATE-WRITTEN. 10/25/1990.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *  FMBUDG01 -- BUDGET EVALUATION                                *
001000      *  PERSONAL FINANCE MANAGER -- NIGHTLY BATCH SUBSYSTEM          *
001100      *                                                                *
001200      *  SECOND STEP OF THE NIGHTLY CYCLE.  RUNS AFTER FMPOST01 HAS   *
001300      *  UPDATED THE ACCOUNT MASTER.  FOR EVERY BUDGET ON FILE,       *
001400      *  ADDS UP THE POSTED EXPENSE TRANSACTIONS FOR THAT USER,       *
001500      *  CATEGORY AND MONTH, WORKS OUT HOW MUCH OF THE LIMIT HAS      *
001600      *  BEEN USED, AND PRODUCES THE BUDGET EXCEPTION REPORT.         *
001700      *                                                                *
001800      *  CHANGE LOG                                                   *
001900      *  ---------------------------------------------------------    *
002000      *  1990-10-25  D.OKAFOR    ORIGINAL PROGRAM, FIRST BUDGET-      *
002100      *                          TRACKING RELEASE.  REQUEST FM-060.   *
002200      *  1991-01-15  R.MERCER    SKIP TRANSACTIONS OF TYPE INCOME     *
002300      *                          WHEN ACCUMULATING SPEND.  FM-078.    *
002400      *  1993-05-09  R.MERCER    ADDED THE PER-USER EXCEEDED-BUDGET   *
002500      *                          COUNT AT EACH CONTROL BREAK.  FM-101.*
002600      *  1996-06-03  R.MERCER    TXN-CATEGORY AND BUD-CATEGORY BOTH   *
002700      *                          WIDENED TO 14 BYTES.  FM-138.        *
002800      *  1997-08-11  R.MERCER    REPORT NOW SHOWS REMAINING HEADROOM  *
002900      *                          AS WELL AS THE RAW PERCENTAGE.       *
003000      *                          REQUEST FM-149.                       *
003100      *  1999-01-08  R.MERCER    Y2K REMEDIATION.  RUN DATE WINDOWED  *
003200      *                          TO A FOUR-DIGIT CENTURY.  FM-Y2K-06. *
003300      *  2001-03-02  T.ASHWORTH  BUDGET AMOUNT OF ZERO NOW REJECTS    *
003400      *                          INSTEAD OF ABENDING ON THE DIVIDE.   *
003500      *                          REQUEST FM-163.                       *
003600      *  2004-05-14  T.ASHWORTH  ACCOUNT AND EXPENSE TABLES REBUILT   *
003700      *                          IN WORKING STORAGE EACH RUN AFTER    *
003800      *                          THE VSAM CATALOG WAS RETIRED FOR     *
003900      *                          THIS SUBSYSTEM.  REQUEST FM-181.     *
004000      *  2009-08-30  T.ASHWORTH  WIDENED WS-EXCEEDED-COUNT AND THE    *
004100      *                          GRAND TOTAL COUNTER TO FIVE DIGITS.  *
004200      *                          REQUEST FM-233.                       *
004300      *  2011-02-18  T.ASHWORTH  DUPLICATE ACCT-ID ON THE MASTER NOW  *
004400      *                          ABENDS THE RUN, MATCHING FMPOST01.   *
004500      *                          ALSO ADDED THE RERUN AUDIT ECHO.     *
004600      *                          REQUEST FM-198.                       *
004700      *  2013-04-09  T.ASHWORTH  0200 NOW FLAGS ANY ACCOUNT WHOSE     *
004800      *                          INITIAL BALANCE IS NOT GREATER THAN  *
004900      *                          ZERO, MATCHING FMPOST01.  COUNT      *
005000      *                          DISPLAYED ON THE CONSOLE AT JOB END. *
005100      *                          REQUEST FM-247.                      *
005200      *****************************************************************
005300
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600      *    UPSI-0 IS THE OPERATOR-SET RERUN SWITCH ON THE JOB CARD.
005700      *    WHEN IT IS ON, 1100 BELOW ECHOES EVERY DETAIL LINE TO THE
005800      *    CONSOLE SO THE SHIFT SUPERVISOR CAN DIFF A RERUN AGAINST
005900      *    THE ORIGINAL PRINT WITHOUT PULLING THE REPORT FROM DASD.
006000       SPECIAL-NAMES.
006100           C01 IS TOP-OF-FORM
006200           UPSI-0 IS FM-RERUN-SWITCH
006300               ON STATUS IS FM-RERUN-REQUESTED
006400               OFF STATUS IS FM-NORMAL-RUN.
006500
006600       INPUT-OUTPUT SECTION.
006700       FILE-CONTROL.
006800      *    ACCOUNT MASTER -- READ ONCE, IN FULL, TO BUILD THE
006900      *    ACCT-ID/USER-ID JOIN TABLE BELOW.  NOT UPDATED HERE.
007000           SELECT ACCOUNT-MASTER ASSIGN TO ACCTMSTR
007100               ORGANIZATION IS LINE SEQUENTIAL
007200               FILE STATUS IS FS-ACT.
007300
007400      *    TRANSACTION DETAIL -- THE SAME FILE FMPOST01 WROTE.  READ
007500      *    IN FULL SO THE EXPENSE TABLE CAN BE BUILT BEFORE ANY
007600      *    BUDGET ROW IS EVALUATED.
007700           SELECT TRANSACTION-DETAIL ASSIGN TO TXNDTL
007800               ORGANIZATION IS LINE SEQUENTIAL
007900               FILE STATUS IS FS-TXN.
008000
008100      *    BUDGET MASTER -- DRIVES THE MAIN PROCESSING LOOP.  ASSUMED
008200      *    SORTED BY USER-ID SO THE CONTROL BREAK IN 1000 WORKS.
008300           SELECT BUDGET-MASTER ASSIGN TO BUDMSTR
008400               ORGANIZATION IS LINE SEQUENTIAL
008500               FILE STATUS IS FS-BUD.
008600
008700           SELECT BUDGET-EXCEPTION-REPORT ASSIGN TO BUDRPT
008800               ORGANIZATION IS LINE SEQUENTIAL
008900               FILE STATUS IS FS-RPT.
009000
009100       DATA DIVISION.
009200       FILE SECTION.
009300      *    ACCOUNT MASTER RECORD -- SEE FMACTMS FOR THE FULL LAYOUT.
009400       FD  ACCOUNT-MASTER
009500           LABEL RECORD STANDARD.
009600           COPY FMACTMS.
009700
009800      *    TRANSACTION DETAIL RECORD -- SEE FMTXNDT.
009900       FD  TRANSACTION-DETAIL
010000           LABEL RECORD STANDARD.
010100           COPY FMTXNDT.
010200
010300      *    BUDGET MASTER RECORD -- SEE FMBUDMS.
010400       FD  BUDGET-MASTER
010500           LABEL RECORD STANDARD.
010600           COPY FMBUDMS.
010700
010800      *    PRINT FILE, 80-COLUMN FORM, ONE FD RECORD FOR HEADINGS,
010900      *    DETAIL, USER TOTALS AND THE GRAND TOTAL LINE ALIKE.
011000       FD  BUDGET-EXCEPTION-REPORT
011100           LABEL RECORD STANDARD
011200           RECORD CONTAINS 80 CHARACTERS.
011300       01  BUDGET-REPORT-LINE           PIC X(80).
011400
011500       WORKING-STORAGE SECTION.
011600      *    FILE STATUS BYTES, ONE PER SELECT ABOVE, IN THE SAME ORDER.
011700       77  FS-ACT                       PIC X(02).
011800       77  FS-TXN                       PIC X(02).
011900       77  FS-BUD                       PIC X(02).
012000       77  FS-RPT                       PIC X(02).
012100      *    ACCT-TAB-ENTRY OCCURRENCE COUNT -- ALSO THE HIGH SUBSCRIPT
012200      *    FOR THE TABLE SEARCHES IN 0250 AND 0350.
012300       77  WS-ACCT-COUNT                PIC 9(04) COMP.
012400      *    EXP-TAB-ENTRY OCCURRENCE COUNT.
012500       77  WS-EXP-COUNT                 PIC 9(05) COMP.
012600      *    SHARED SUBSCRIPT/RESULT PAIR USED BY EVERY LINEAR SEARCH
012700      *    IN THIS PROGRAM (0250, 0350, 1150) -- NOT REENTRANT, BUT
012800      *    THIS PROGRAM NEVER NESTS ONE SEARCH INSIDE ANOTHER.
012900       77  WS-SEARCH-IDX                PIC 9(05) COMP.
013000       77  WS-FOUND-IDX                 PIC 9(05) COMP.
013100       77  WS-BUD-COUNT                 PIC 9(05) COMP.
013200      *    BUDGET ROWS SKIPPED BECAUSE BUD-AMOUNT WAS ZERO -- FM-163.
013300       77  WS-REJECT-COUNT              PIC 9(05) COMP.
013400      *    ACCOUNTS FLAGGED IN 0210 FOR INITIAL BALANCE NOT GREATER
013500      *    THAN ZERO -- REQUEST FM-247.
013600       77  WS-ACCT-FLAG-COUNT           PIC 9(04) COMP.
013700       77  WS-PREV-USER-ID              PIC 9(09).
013800       77  WS-USER-EXCEEDED-COUNT       PIC 9(05) COMP.
013900       77  WS-GRAND-EXCEEDED-COUNT      PIC 9(05) COMP.
014000
014100      *    RUN DATE IS NOT PRINTED ANYWHERE ON THIS REPORT TODAY --
014200      *    THE FIELD IS CARRIED FOR THE NEXT REQUEST THAT ASKS FOR
014300      *    ONE, THE SAME AS IT IS IN FMPOST01 AND FMSUMM01.
014400       01  WS-RUN-DATE.
014500           05  WS-RUN-DATE-8            PIC 9(08).
014600           05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-8.
014700               10  WS-RUN-CC            PIC 9(02).
014800               10  WS-RUN-YY            PIC 9(02).
014900               10  WS-RUN-MM            PIC 9(02).
015000               10  WS-RUN-DD            PIC 9(02).
015100           05  FILLER                   PIC X(05).
015200
015300       01  WS-CURRENT-DATE-6            PIC 9(06).
015400
015500       COPY FMBUDRS.
015600
015700       01  WS-RATIO                     PIC 9(03)V9(04).
015800
015900      *****************************************************************
016000      *  ACCOUNT WORK TABLE -- ACCT-ID TO OWNING ACCT-USER-ID, USED   *
016100      *  TO ROLL A TRANSACTION UP TO A USER WHEN THE EXPENSE TABLE    *
016200      *  IS BUILT BELOW.  THE COMPOSITE-KEY VIEW LETS 0210 CATCH A    *
016300      *  DUPLICATE ACCT-ID ON THE MASTER THE SAME WAY FMPOST01 DOES.  *
016400      *  REQUEST FM-181.                                               *
016500      *****************************************************************
016600       01  ACCOUNT-TABLE.
016700           05  ACCT-TAB-ENTRY OCCURS 2000 TIMES.
016800      *            ONLY THE TWO KEY FIELDS ARE CARRIED -- THIS
016900      *            PROGRAM NEVER NEEDS THE ACCOUNT NAME, TYPE OR
017000      *            BALANCES, JUST THE ACCT-ID TO USER-ID JOIN.
017100               10  AT-ACCT-ID           PIC 9(09).
017200               10  AT-USER-ID           PIC 9(09).
017300               10  FILLER               PIC X(05).
017400      *    KEY-COMPOSITE VIEW LETS 0250 TEST AT-ACCT-ID ALONE WITHOUT
017500      *    NAMING THE GROUP ITEM -- SAME AT-ACCT-ID BYTES, DIFFERENT
017600      *    NAME, FOR THE DUPLICATE-KEY SEARCH ONLY.
017700       01  ACCOUNT-TABLE-KEY-VIEW REDEFINES ACCOUNT-TABLE.
017800           05  AT-KEY-ENTRY OCCURS 2000 TIMES.
017900               10  AT-KEY-COMPOSITE     PIC 9(09).
018000               10  FILLER               PIC X(14).
018100
018200      *****************************************************************
018300      *  EXPENSE WORK TABLE -- ONE ENTRY PER POSTED EXPENSE           *
018400      *  TRANSACTION, ALREADY JOINED TO ITS OWNING USER.  BUILT BY    *
018500      *  0300 AND SCANNED ONCE PER BUDGET ROW BY 1150.                *
018600      *****************************************************************
018700       01  EXPENSE-TABLE.
018800           05  EXP-TAB-ENTRY OCCURS 5000 TIMES.
018900               10  EXP-USER-ID          PIC 9(09).
019000               10  EXP-CATEGORY         PIC X(14).
019100      *            CCYYMM, SAME WIDTH AND FORMAT AS BUD-MONTH ON
019200      *            FMBUDMS SO 1150 CAN COMPARE THEM DIRECTLY.
019300               10  EXP-MONTH            PIC 9(06).
019400               10  EXP-AMOUNT           PIC 9(08)V99.
019500               10  FILLER               PIC X(05).
019600
019700      *    HEADING LINES ARE CENTERED ON THE 80-COLUMN FORM BY EYE --
019800      *    NO CENTERING LOGIC, JUST FILLER PADDING SIZED BY HAND.
019900       01  WS-REPORT-HEADING-1.
020000           05  FILLER                   PIC X(28) VALUE SPACES.
020100           05  FILLER                   PIC X(24)
020200               VALUE "BUDGET EXCEPTION REPORT".
020300           05  FILLER                   PIC X(28) VALUE SPACES.
020400
020500       01  WS-REPORT-HEADING-2.
020600           05  FILLER                   PIC X(10) VALUE "USER ID".
020700           05  FILLER                   PIC X(06) VALUE "CATG".
020800           05  FILLER                   PIC X(08) VALUE "MONTH".
020900           05  FILLER                   PIC X(10) VALUE "BUDGET".
021000           05  FILLER                   PIC X(10) VALUE "SPENT".
021100           05  FILLER                   PIC X(08) VALUE "USE PCT".
021200           05  FILLER                   PIC X(10) VALUE "REMAINING".
021300           05  FILLER                   PIC X(08) VALUE "OVER".
021400
021500      *    ONE DETAIL LINE PER BUDGET ROW, LAID OUT COLUMN FOR COLUMN
021600      *    UNDER WS-REPORT-HEADING-2 ABOVE.  DL-EXCEEDED CARRIES THE
021700      *    "Y"/"N" SET BY BR-EXCEEDED-FLAG IN 1100.
021800       01  WS-DETAIL-LINE.
021900           05  DL-USER-ID               PIC 9(09).
022000           05  FILLER                   PIC X(01) VALUE SPACES.
022100           05  DL-CATEGORY              PIC X(14).
022200           05  DL-MONTH                 PIC 9(06).
022300           05  FILLER                   PIC X(01) VALUE SPACES.
022400           05  DL-BUDGET                PIC ZZZ,ZZ9.99.
022500           05  FILLER                   PIC X(01) VALUE SPACES.
022600           05  DL-SPENT                 PIC ZZZ,ZZ9.99.
022700           05  FILLER                   PIC X(01) VALUE SPACES.
022800           05  DL-USAGE-PCT             PIC ZZ9.99.
022900           05  FILLER                   PIC X(01) VALUE SPACES.
023000           05  DL-REMAINING             PIC -ZZ,ZZ9.99.
023100           05  FILLER                   PIC X(01) VALUE SPACES.
023200           05  DL-EXCEEDED              PIC X(01).
023300      *****************************************************************
023400      *  RERUN AUDIT VIEW -- SEE FMPOST01 FOR WHY.  REQUEST FM-198.   *
023500      *****************************************************************
023600       01  WS-DETAIL-LINE-ALT REDEFINES WS-DETAIL-LINE
023700                                         PIC X(72).
023800
023900      *    WRITTEN BY 1200 AT EACH CHANGE OF USER-ID -- ONE LINE PER
024000      *    USER SHOWING HOW MANY OF THAT USER'S BUDGETS WERE EXCEEDED.
024100       01  WS-USER-TOTAL-LINE.
024200           05  FILLER                   PIC X(10) VALUE "USER".
024300           05  UL-USER-ID               PIC 9(09).
024400           05  FILLER                   PIC X(10) VALUE SPACES.
024500           05  FILLER                   PIC X(20)
024600               VALUE "BUDGETS EXCEEDED ".
024700           05  UL-EXCEEDED-COUNT        PIC ZZ,ZZ9.
024800           05  FILLER                   PIC X(29) VALUE SPACES.
024900
025000      *    LAST LINE ON THE REPORT -- WRITTEN ONCE, BY 1050, AFTER
025100      *    THE LAST USER'S BREAK.
025200       01  WS-GRAND-TOTAL-LINE.
025300           05  FILLER                   PIC X(20)
025400               VALUE "GRAND TOTAL EXCEEDED ".
025500           05  GL-EXCEEDED-COUNT        PIC ZZ,ZZ9.
025600           05  FILLER                   PIC X(55) VALUE SPACES.
025700
025800       PROCEDURE DIVISION.
025900      *    TOP-LEVEL DRIVER.  0100 LOADS BOTH WORK TABLES BEFORE THE
026000      *    BUDGET MASTER IS EVEN OPENED FOR READING, SO 1000 CAN
026100      *    EVALUATE EACH BUDGET ROW AGAINST A COMPLETE PICTURE OF
026200      *    THE MONTH'S POSTED EXPENSES.
026300       0000-MAIN-LOGIC.
026400           PERFORM 0100-INITIALIZATION THRU 0100-EXIT.
026500           PERFORM 1000-PROCESS-BUDGETS THRU 1000-EXIT.
026600           PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
026700           STOP RUN.
026800       0000-EXIT.
026900           EXIT.
027000
027100       0100-INITIALIZATION.
027200      *    Y2K REMEDIATION -- WINDOW THE TWO-DIGIT RUN-DATE YEAR TO A
027300      *    FOUR-DIGIT CENTURY BEFORE IT IS USED ANYWHERE.  FM-Y2K-06.
027400           ACCEPT WS-CURRENT-DATE-6 FROM DATE.
027500           IF WS-CURRENT-DATE-6 (1:2) < "50"
027600               MOVE "20" TO WS-RUN-CC
027700           ELSE
027800               MOVE "19" TO WS-RUN-CC
027900           END-IF.
028000           MOVE WS-CURRENT-DATE-6 (1:2) TO WS-RUN-YY.
028100           MOVE WS-CURRENT-DATE-6 (3:2) TO WS-RUN-MM.
028200           MOVE WS-CURRENT-DATE-6 (5:2) TO WS-RUN-DD.
028300
028400           MOVE ZERO TO WS-ACCT-COUNT WS-EXP-COUNT WS-BUD-COUNT.
028500           MOVE ZERO TO WS-REJECT-COUNT WS-GRAND-EXCEEDED-COUNT.
028600           MOVE ZERO TO WS-PREV-USER-ID WS-USER-EXCEEDED-COUNT.
028700           MOVE ZERO TO WS-ACCT-FLAG-COUNT.
028800
028900      *    ACCOUNT MASTER IS OPENED, LOADED INTO WORKING STORAGE AND
029000      *    CLOSED AGAIN BEFORE THE TRANSACTION FILE IS EVEN OPENED --
029100      *    ONLY ONE INPUT FILE IS EVER HELD OPEN AT A TIME.  REQUEST
029200      *    FM-181.
029300           OPEN INPUT ACCOUNT-MASTER.
029400           IF FS-ACT NOT = "00"
029500               GO TO 9900-ABEND-EXIT.
029600           PERFORM 0200-LOAD-ACCOUNT-TABLE THRU 0200-EXIT.
029700           CLOSE ACCOUNT-MASTER.
029800
029900      *    TRANSACTION DETAIL IS LOADED SECOND SO EVERY EXPENSE-TABLE
030000      *    ENTRY CAN BE JOINED TO A USER THROUGH THE ACCOUNT TABLE
030100      *    JUST BUILT ABOVE.
030200           OPEN INPUT TRANSACTION-DETAIL.
030300           IF FS-TXN NOT = "00"
030400               GO TO 9900-ABEND-EXIT.
030500           PERFORM 0300-LOAD-EXPENSE-TABLE THRU 0300-EXIT.
030600           CLOSE TRANSACTION-DETAIL.
030700
030800      *    BUDGET MASTER IS LEFT OPEN -- IT IS READ ROW BY ROW IN
030900      *    1000, NOT LOADED INTO A TABLE.
031000           OPEN INPUT BUDGET-MASTER.
031100           IF FS-BUD NOT = "00"
031200               GO TO 9900-ABEND-EXIT.
031300
031400      *    HEADINGS ARE WRITTEN ONCE, HERE, BEFORE THE FIRST DETAIL
031500      *    LINE -- THIS REPORT HAS NO PAGE-BREAK LOGIC.
031600           OPEN OUTPUT BUDGET-EXCEPTION-REPORT.
031700           IF FS-RPT NOT = "00"
031800               GO TO 9900-ABEND-EXIT.
031900
032000           MOVE WS-REPORT-HEADING-1 TO BUDGET-REPORT-LINE.
032100           WRITE BUDGET-REPORT-LINE.
032200           MOVE WS-REPORT-HEADING-2 TO BUDGET-REPORT-LINE.
032300           WRITE BUDGET-REPORT-LINE.
032400       0100-EXIT.
032500           EXIT.
032600
032700       0200-LOAD-ACCOUNT-TABLE.
032800      *    DUPLICATE ACCT-ID ON THE MASTER MEANS THE EXTRACT THAT
032900      *    BUILT IT IS BROKEN -- ABEND RATHER THAN JOIN A TRANSACTION
033000      *    TO THE WRONG USER.  EACH ACCOUNT'S OPENING BALANCE IS ALSO
033100      *    CHECKED HERE -- REQUEST FM-247 BELOW.
033200       0210-READ-ACCOUNT.
033300           READ ACCOUNT-MASTER
033400               AT END GO TO 0200-EXIT.
033500
033600           MOVE 1 TO WS-SEARCH-IDX.
033700           PERFORM 0250-CHECK-DUPLICATE THRU 0250-EXIT.
033800           IF WS-FOUND-IDX NOT = ZERO
033900               GO TO 9900-ABEND-EXIT.
034000
034100      *    AN INITIAL BALANCE THAT IS NOT GREATER THAN ZERO MEANS THE
034200      *    ACCOUNT WAS OPENED WRONG UPSTREAM -- FLAG IT AND KEEP
034300      *    GOING, SINCE THE ACCOUNT STILL BELONGS IN THE JOIN TABLE
034400      *    FOR THIS USER'S OTHER, GOOD ACCOUNTS.  REQUEST FM-247.
034500           IF ACCT-INITIAL-BALANCE NOT > ZERO
034600               ADD 1 TO WS-ACCT-FLAG-COUNT
034700               DISPLAY "FMBUDG01 - WARNING - ACCT " ACCT-ID
034800                   " INITIAL BALANCE NOT GREATER THAN ZERO".
034900
035000           ADD 1 TO WS-ACCT-COUNT.
035100           MOVE ACCT-ID      TO AT-ACCT-ID (WS-ACCT-COUNT).
035200           MOVE ACCT-USER-ID TO AT-USER-ID (WS-ACCT-COUNT).
035300           GO TO 0210-READ-ACCOUNT.
035400       0200-EXIT.
035500           EXIT.
035600
035700      *    LINEAR SCAN OF THE KEY-COMPOSITE VIEW OF THE ACCOUNT TABLE
035800      *    BUILT SO FAR.  THE TABLE IS SMALL ENOUGH (2000 ENTRIES)
035900      *    THAT A BINARY SEARCH WAS NEVER WORTH THE MAINTENANCE.
036000       0250-CHECK-DUPLICATE.
036100           MOVE ZERO TO WS-FOUND-IDX.
036200       0255-CHECK-LOOP.
036300           IF WS-SEARCH-IDX > WS-ACCT-COUNT
036400               GO TO 0250-EXIT.
036500           IF AT-KEY-COMPOSITE (WS-SEARCH-IDX) = ACCT-ID
036600               MOVE WS-SEARCH-IDX TO WS-FOUND-IDX
036700               GO TO 0250-EXIT.
036800           ADD 1 TO WS-SEARCH-IDX.
036900           GO TO 0255-CHECK-LOOP.
037000       0250-EXIT.
037100           EXIT.
037200
037300      *    BUILDS THE EXPENSE WORK TABLE.  ONLY EXPENSE-TYPE
037400      *    TRANSACTIONS ARE KEPT -- INCOME NEVER COUNTS AGAINST A
037500      *    BUDGET.  REQUEST FM-078.
037600       0300-LOAD-EXPENSE-TABLE.
037700       0310-READ-TRANSACTION.
037800           READ TRANSACTION-DETAIL
037900               AT END GO TO 0300-EXIT.
038000           IF TXN-TYPE-INCOME
038100               GO TO 0310-READ-TRANSACTION.
038200
038300      *    A TRANSACTION WHOSE ACCT-ID IS NOT ON THE ACCOUNT TABLE
038400      *    HAS NO OWNING USER TO ROLL UP TO, SO IT IS QUIETLY
038500      *    DROPPED FROM THE EXPENSE TABLE RATHER THAN ABENDING THE
038600      *    RUN -- THE ACCOUNT MASTER IS THE AUTHORITY ON WHAT
038700      *    ACCOUNTS EXIST, NOT THE TRANSACTION FILE.
038800           MOVE 1 TO WS-SEARCH-IDX.
038900           PERFORM 0350-FIND-ACCOUNT-USER THRU 0350-EXIT.
039000           IF WS-FOUND-IDX = ZERO
039100               GO TO 0310-READ-TRANSACTION.
039200
039300           ADD 1 TO WS-EXP-COUNT.
039400      *    THE EXPENSE IS FILED UNDER THE ACCOUNT'S OWNING USER, NOT
039500      *    THE ACCOUNT ITSELF -- BUDGETS ARE TRACKED PER USER.
039600           MOVE AT-USER-ID (WS-FOUND-IDX)
039700               TO EXP-USER-ID (WS-EXP-COUNT).
039800           MOVE TXN-CATEGORY TO EXP-CATEGORY (WS-EXP-COUNT).
039900      *    MONTH IS COLLAPSED TO A SINGLE CCYYMM COMPARISON KEY SO
040000      *    1150 CAN MATCH IT AGAINST BUD-MONTH WITH ONE TEST.
040100           COMPUTE EXP-MONTH (WS-EXP-COUNT) =
040200               TXN-DATE-CC * 10000 + TXN-DATE-YY * 100 + TXN-DATE-MM.
040300           MOVE TXN-AMOUNT TO EXP-AMOUNT (WS-EXP-COUNT).
040400           GO TO 0310-READ-TRANSACTION.
040500       0300-EXIT.
040600           EXIT.
040700
040800      *    RESOLVES A TRANSACTION'S ACCT-ID TO ITS OWNING USER-ID
040900      *    THROUGH THE ACCOUNT TABLE BUILT BY 0200.
041000       0350-FIND-ACCOUNT-USER.
041100           MOVE ZERO TO WS-FOUND-IDX.
041200       0355-FIND-LOOP.
041300           IF WS-SEARCH-IDX > WS-ACCT-COUNT
041400               GO TO 0350-EXIT.
041500           IF AT-ACCT-ID (WS-SEARCH-IDX) = TXN-ACCT-ID
041600               MOVE WS-SEARCH-IDX TO WS-FOUND-IDX
041700               GO TO 0350-EXIT.
041800           ADD 1 TO WS-SEARCH-IDX.
041900           GO TO 0355-FIND-LOOP.
042000       0350-EXIT.
042100           EXIT.
042200
042300      *    MAIN CONTROL-BREAK LOOP OVER THE BUDGET MASTER, ASSUMED
042400      *    SORTED BY USER-ID.  A BREAK FIRES THE USER TOTAL LINE
042500      *    BEFORE THE FIRST BUDGET ROW OF THE NEXT USER IS EVALUATED.
042600       1000-PROCESS-BUDGETS.
042700       1010-READ-BUDGET.
042800           READ BUDGET-MASTER
042900               AT END GO TO 1050-FLUSH-LAST-USER.
043000           ADD 1 TO WS-BUD-COUNT.
043100
043200           IF WS-PREV-USER-ID NOT = ZERO
043300             AND BUD-USER-ID NOT = WS-PREV-USER-ID
043400               PERFORM 1200-USER-BREAK THRU 1200-EXIT.
043500           MOVE BUD-USER-ID TO WS-PREV-USER-ID.
043600
043700      *    A BUDGET AMOUNT OF ZERO WOULD DIVIDE BY ZERO IN 1100 --
043800      *    REJECT IT HERE INSTEAD OF LETTING THE COMPUTE ABEND THE
043900      *    STEP.  REQUEST FM-163.
044000           IF BUD-AMOUNT = ZERO
044100               ADD 1 TO WS-REJECT-COUNT
044200               GO TO 1010-READ-BUDGET.
044300
044400           PERFORM 1100-EVALUATE-ONE-BUDGET THRU 1100-EXIT.
044500           GO TO 1010-READ-BUDGET.
044600
044700      *    END OF FILE -- THE LAST USER'S BREAK NEVER FIRES INSIDE
044800      *    THE READ LOOP ABOVE BECAUSE THERE IS NO FOLLOWING ROW TO
044900      *    NOTICE THE CHANGE OF USER-ID, SO IT IS FORCED HERE.
045000       1050-FLUSH-LAST-USER.
045100           IF WS-PREV-USER-ID NOT = ZERO
045200               PERFORM 1200-USER-BREAK THRU 1200-EXIT.
045300
045400           MOVE WS-GRAND-EXCEEDED-COUNT TO GL-EXCEEDED-COUNT.
045500           MOVE WS-GRAND-TOTAL-LINE TO BUDGET-REPORT-LINE.
045600           WRITE BUDGET-REPORT-LINE.
045700       1000-EXIT.
045800           EXIT.
045900
046000      *    EVALUATES ONE BUDGET-MASTER ROW AGAINST THE EXPENSE TABLE
046100      *    AND WRITES ITS DETAIL LINE.
046200       1100-EVALUATE-ONE-BUDGET.
046300      *    BR-* FIELDS (SEE FMBUDRS) ARE THE WORKING RESULT ROW FOR
046400      *    THIS BUDGET -- LOADED FROM THE MASTER FIRST, THEN FILLED
046500      *    IN BY THE COMPUTES BELOW.
046600           MOVE ZERO TO BR-SPENT-AMOUNT.
046700           MOVE BUD-USER-ID TO BR-USER-ID.
046800           MOVE BUD-CATEGORY TO BR-CATEGORY.
046900           MOVE BUD-MONTH TO BR-MONTH.
047000           MOVE BUD-AMOUNT TO BR-BUDGET-AMOUNT.
047100
047200      *    SUMS EVERY MATCHING EXPENSE-TABLE ENTRY INTO
047300      *    BR-SPENT-AMOUNT BEFORE ANY OF THE COMPUTES BELOW RUN.
047400           MOVE 1 TO WS-SEARCH-IDX.
047500           PERFORM 1150-SUM-EXPENSES THRU 1150-EXIT.
047600
047700      *    RATIO IS HELD IN AN INTERMEDIATE WORKING FIELD BEFORE THE
047800      *    PERCENTAGE COMPUTE BECAUSE BR-USAGE-PCT'S PICTURE DOES NOT
047900      *    CARRY ENOUGH DECIMAL PLACES TO ROUND ACCURATELY ON ITS OWN.
048000           COMPUTE WS-RATIO ROUNDED =
048100               BR-SPENT-AMOUNT / BR-BUDGET-AMOUNT.
048200           COMPUTE BR-USAGE-PCT = WS-RATIO * 100.
048300      *    REMAINING HEADROOM MAY GO NEGATIVE ONCE THE BUDGET IS
048400      *    EXCEEDED -- BR-REMAINING-AMOUNT AND DL-REMAINING BOTH
048500      *    CARRY A SIGN.  REQUEST FM-149.
048600           COMPUTE BR-REMAINING-AMOUNT =
048700               BR-BUDGET-AMOUNT - BR-SPENT-AMOUNT.
048800
048900           IF BR-SPENT-AMOUNT > BR-BUDGET-AMOUNT
049000               SET BR-EXCEEDED-YES TO TRUE
049100               ADD 1 TO WS-USER-EXCEEDED-COUNT
049200               ADD 1 TO WS-GRAND-EXCEEDED-COUNT
049300           ELSE
049400               SET BR-EXCEEDED-NO TO TRUE
049500           END-IF.
049600
049700      *    RESULT ROW IS COPIED FIELD BY FIELD INTO THE PRINT LINE --
049800      *    BR-* AND DL-* ARE NOT REDEFINES OF EACH OTHER SINCE THE
049900      *    PRINT LINE CARRIES EDITED (ZZZ,ZZ9.99 STYLE) PICTURES.
050000           MOVE BR-USER-ID TO DL-USER-ID.
050100           MOVE BR-CATEGORY TO DL-CATEGORY.
050200           MOVE BR-MONTH TO DL-MONTH.
050300           MOVE BR-BUDGET-AMOUNT TO DL-BUDGET.
050400           MOVE BR-SPENT-AMOUNT TO DL-SPENT.
050500           MOVE BR-USAGE-PCT TO DL-USAGE-PCT.
050600           MOVE BR-REMAINING-AMOUNT TO DL-REMAINING.
050700           MOVE BR-EXCEEDED-FLAG TO DL-EXCEEDED.
050800           MOVE WS-DETAIL-LINE TO BUDGET-REPORT-LINE.
050900           WRITE BUDGET-REPORT-LINE.
051000      *    RERUN AUDIT ECHO -- SEE FMPOST01 FOR THE SAME PATTERN AND
051100      *    THE REQUEST NUMBER IT WAS ADDED UNDER.
051200           IF FM-RERUN-REQUESTED
051300               DISPLAY "RERUN AUDIT " WS-DETAIL-LINE-ALT.
051400       1100-EXIT.
051500           EXIT.
051600
051700      *    LINEAR SCAN OF THE EXPENSE TABLE FOR THIS BUDGET ROW'S
051800      *    USER/CATEGORY/MONTH.  RUN ONCE PER BUDGET-MASTER ROW, SO
051900      *    THE TABLE IS NOT RE-SORTED OR INDEXED FOR THE SEARCH.
052000       1150-SUM-EXPENSES.
052100       1155-SUM-LOOP.
052200           IF WS-SEARCH-IDX > WS-EXP-COUNT
052300               GO TO 1150-EXIT.
052400           IF EXP-USER-ID (WS-SEARCH-IDX) = BUD-USER-ID
052500             AND EXP-CATEGORY (WS-SEARCH-IDX) = BUD-CATEGORY
052600             AND EXP-MONTH (WS-SEARCH-IDX) = BUD-MONTH
052700      *            THREE-WAY MATCH -- USER, CATEGORY AND MONTH ALL
052800      *            HAVE TO AGREE BEFORE AN EXPENSE COUNTS AGAINST
052900      *            THIS PARTICULAR BUDGET ROW.
053000               ADD EXP-AMOUNT (WS-SEARCH-IDX) TO BR-SPENT-AMOUNT.
053100           ADD 1 TO WS-SEARCH-IDX.
053200           GO TO 1155-SUM-LOOP.
053300       1150-EXIT.
053400           EXIT.
053500
053600      *    FIRES ON CHANGE OF BUD-USER-ID (OR AT END OF FILE VIA
053700      *    1050) -- WRITES THE PER-USER EXCEEDED-BUDGET COUNT AND
053800      *    RESETS THE COUNTER FOR THE NEXT USER.  REQUEST FM-101.
053900       1200-USER-BREAK.
054000           MOVE WS-PREV-USER-ID TO UL-USER-ID.
054100           MOVE WS-USER-EXCEEDED-COUNT TO UL-EXCEEDED-COUNT.
054200           MOVE WS-USER-TOTAL-LINE TO BUDGET-REPORT-LINE.
054300           WRITE BUDGET-REPORT-LINE.
054400           MOVE ZERO TO WS-USER-EXCEEDED-COUNT.
054500       1200-EXIT.
054600           EXIT.
054700
054800       9000-END-OF-JOB.
054900      *    NO LINE ON THE EXCEPTION REPORT IS KEYED BY ACCOUNT, SO
055000      *    THE INITIAL-BALANCE FLAG COUNT FROM 0210 IS RUN TO THE
055100      *    CONSOLE ONLY, THE SAME AS THE OTHER JOB-LEVEL COUNTS BELOW.
055200      *    REQUEST FM-247.
055300           IF WS-ACCT-FLAG-COUNT > ZERO
055400               DISPLAY "FMBUDG01 - " WS-ACCT-FLAG-COUNT
055500                   " ACCOUNT(S) WITH INITIAL BALANCE NOT GREATER "
055600                   "THAN ZERO -- SEE WARNINGS ABOVE".
055700           CLOSE BUDGET-MASTER BUDGET-EXCEPTION-REPORT.
055800       9000-EXIT.
055900           EXIT.
056000
056100      *    COMMON ABEND EXIT -- WHICHEVER FILE STATUS IS BAD SHOWS UP
056200      *    ON THE CONSOLE, THE OTHERS PRINT "00" SO THE OPERATOR CAN
056300      *    TELL AT A GLANCE WHICH SELECT FAILED.  RETURN-CODE 16
056400      *    STOPS ANY DOWNSTREAM STEP FROM RUNNING ON BAD DATA.
056500       9900-ABEND-EXIT.
056600           DISPLAY "FMBUDG01 - ABEND - FILE STATUS FS-ACT " FS-ACT.
056700           DISPLAY "FMBUDG01 - ABEND - FILE STATUS FS-TXN " FS-TXN.
056800           DISPLAY "FMBUDG01 - ABEND - FILE STATUS FS-BUD " FS-BUD.
056900           DISPLAY "FMBUDG01 - ABEND - FILE STATUS FS-RPT " FS-RPT.
057000           MOVE 16 TO RETURN-CODE.
057100           STOP RUN.
