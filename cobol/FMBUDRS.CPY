000100*****************************************************************
000200*  FMBUDRS  --  BUDGET RESULT WORKING LINE                      *
000300*  PERSONAL FINANCE MANAGER  --  NIGHTLY BATCH SUBSYSTEM        *
000400*****************************************************************
000500*  DERIVED, ONE PER BUDGET-RECORD EVALUATED.  BUILT IN WORKING- *
000600*  STORAGE BY THE BUDGET-EVALUATION JOB, NEVER WRITTEN TO A     *
000700*  FILE OF ITS OWN -- IT FEEDS THE DETAIL LINE OF THE BUDGET    *
000800*  EXCEPTION REPORT DIRECTLY.                                    *
000900*                                                                *
001000*  MAINTENANCE HISTORY                                          *
001100*  ---------------------------------------------------------    *
001200*  1990-10-25  D.OKAFOR    ORIGINAL LAYOUT, FIRST BUDGET-       *
001300*                          TRACKING RELEASE, REQUEST FM-060.    *
001400*  1997-08-11  R.MERCER    ADDED BR-REMAINING-AMOUNT SO THE     *
001500*                          REPORT SHOWS HEADROOM, NOT ONLY THE  *
001600*                          RAW PERCENTAGE.  FM-149.               *
001700*****************************************************************
001800       01  BUDGET-RESULT.
001900           05  BR-USER-ID                  PIC 9(09).
002000           05  BR-CATEGORY                 PIC X(14).
002100           05  BR-MONTH                    PIC 9(06).
002200           05  BR-BUDGET-AMOUNT            PIC 9(08)V99.
002300           05  BR-SPENT-AMOUNT             PIC 9(08)V99.
002400           05  BR-USAGE-PCT                PIC 9(03)V9(04).
002500           05  BR-REMAINING-AMOUNT         PIC S9(08)V99.
002600           05  BR-EXCEEDED-FLAG            PIC X(01).
002700               88  BR-EXCEEDED-YES         VALUE "Y".
002800               88  BR-EXCEEDED-NO          VALUE "N".
002900           05  FILLER                      PIC X(05).
003000*****************************************************************
003100*  END OF FMBUDRS.                                              *
003200*****************************************************************
