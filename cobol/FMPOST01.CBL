000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. FMPOST01.
000300       AUTHOR. D. OKAFOR.
000400       INSTALLATION. UNIZAR DATA CENTER - BATCH PRODUCTION.
000500       DATE-WRITTEN. 03/11/1987.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *  FMPOST01 -- ACCOUNT BALANCE POSTING                          *
001000      *  PERSONAL FINANCE MANAGER -- NIGHTLY BATCH SUBSYSTEM          *
001100      *                                                                *
001200      *  FIRST STEP OF THE NIGHTLY CYCLE.  LOADS THE ACCOUNT MASTER   *
001300      *  INTO A WORKING-STORAGE TABLE, APPLIES EVERY TRANSACTION      *
001400      *  POSTED SINCE THE PRIOR RUN TO THE OWNING ACCOUNT'S RUNNING   *
001500      *  BALANCE, THEN REWRITES THE ACCOUNT MASTER AND PRODUCES THE   *
001600      *  ACCOUNT BALANCE SUMMARY REPORT (ONE LINE PER USER, WITH A    *
001700      *  GRAND TOTAL AT THE FOOT).                                     *
001800      *                                                                *
001900      *  CHANGE LOG                                                   *
002000      *  ---------------------------------------------------------    *
002100      *  1987-03-11  D.OKAFOR    ORIGINAL PROGRAM.  REQUEST FM-014.   *
002200      *  1987-06-22  D.OKAFOR    ADDED REJECT COUNT FOR TRANSACTIONS  *
002300      *                          THAT DO NOT MATCH AN ACCOUNT.        *
002400      *  1988-09-30  D.OKAFOR    SKIP CREDIT-CARD ACCOUNTS WITH NO    *
002500      *                          ACTIVITY, FM-041, TO SHORTEN THE     *
002600      *                          REPORT.  BACKED OUT 1988-10-04,      *
002700      *                          OPERATIONS WANTED EVERY ACCOUNT      *
002800      *                          LISTED REGARDLESS OF ACTIVITY.       *
002900      *  1991-01-15  R.MERCER    ZERO-AMOUNT TRANSACTIONS NOW REJECT  *
003000      *                          RATHER THAN POST AS A NO-OP.  FM-078.*
003100      *  1994-02-17  R.MERCER    ACCT-CURRENT-BALANCE CARRIED APART   *
003200      *                          FROM ACCT-INITIAL-BALANCE.  FM-107.  *
003300      *  1996-11-08  R.MERCER    CONVERTED FROM INDEXED MASTER TO A   *
003400      *                          SEQUENTIAL LOAD-TABLE-REWRITE DESIGN *
003500      *                          AFTER OPERATIONS RETIRED THE VSAM    *
003600      *                          CATALOG FOR THIS SUBSYSTEM.  FM-129. *
003700      *  1999-01-08  R.MERCER    Y2K REMEDIATION.  RUN DATE NOW       *
003800      *                          WINDOWED TO A FOUR-DIGIT CENTURY.    *
003900      *                          FM-Y2K-03.                            *
004000      *  2004-05-14  T.ASHWORTH  ADDED THE ACCOUNT TABLE COMPOSITE-   *
004100      *                          KEY VIEW FOR THE DUPLICATE-KEY       *
004200      *                          CHECK ADDED BELOW.  REQUEST FM-181.  *
004300      *  2004-05-14  T.ASHWORTH  DUPLICATE ACCT-ID ON THE MASTER NOW  *
004400      *                          ABENDS THE RUN INSTEAD OF POSTING    *
004500      *                          AGAINST THE FIRST MATCH FOUND.       *
004600      *  2009-08-30  T.ASHWORTH  WIDENED WS-TXN-COUNT AND WS-REJECT-  *
004700      *                          COUNT TO SEVEN DIGITS.  FM-233.       *
004800      *  2011-02-18  T.ASHWORTH  ADDED THE RERUN AUDIT ECHO SO A      *
004900      *                          RE-RUN CAN BE DIFFED AGAINST THE     *
005000      *                          ORIGINAL PRINT.  REQUEST FM-198.     *
005100      *  2013-04-09  T.ASHWORTH  0200 NOW FLAGS ANY ACCOUNT WHOSE     *
005200      *                          INITIAL BALANCE IS NOT GREATER THAN  *
005300      *                          ZERO -- A CONSOLE WARNING AND A      *
005400      *                          COUNT ON THE REPORT FOOT, NOT A      *
005500      *                          REJECT, SINCE THE ACCOUNT STILL HAS  *
005600      *                          TO CARRY ITS BALANCE FORWARD.        *
005700      *                          REQUEST FM-247.                      *
005800      *****************************************************************
005900
006000       ENVIRONMENT DIVISION.
006100       CONFIGURATION SECTION.
006200      *    UPSI-0 IS THE ONLY OPERATOR-SET SWITCH THIS PROGRAM READS
006300      *    -- ON WHEN A RUN IS A RE-RUN OF A PRIOR NIGHT, SO 2100 CAN
006400      *    ECHO EACH DETAIL LINE TO THE CONSOLE FOR A DIFF.  FM-198.
006500       SPECIAL-NAMES.
006600           C01 IS TOP-OF-FORM
006700           UPSI-0 IS FM-RERUN-SWITCH
006800               ON STATUS IS FM-RERUN-REQUESTED
006900               OFF STATUS IS FM-NORMAL-RUN.
007000
007100       INPUT-OUTPUT SECTION.
007200       FILE-CONTROL.
007300      *    ACCOUNT-MASTER IS OPENED TWICE IN ONE RUN -- INPUT IN
007400      *    0100/0200 TO LOAD THE TABLE, THEN OUTPUT AGAIN IN 2000
007500      *    TO REWRITE IT.  FM-129.
007600           SELECT ACCOUNT-MASTER ASSIGN TO ACCTMSTR
007700               ORGANIZATION IS LINE SEQUENTIAL
007800               FILE STATUS IS FS-ACT.
007900
008000           SELECT TRANSACTION-DETAIL ASSIGN TO TXNDTL
008100               ORGANIZATION IS LINE SEQUENTIAL
008200               FILE STATUS IS FS-TXN.
008300
008400           SELECT BALANCE-REPORT ASSIGN TO BALRPT
008500               ORGANIZATION IS LINE SEQUENTIAL
008600               FILE STATUS IS FS-RPT.
008700
008800       DATA DIVISION.
008900       FILE SECTION.
009000      *    ACCOUNT MASTER RECORD LAYOUT LIVES IN THE SHARED COPYBOOK
009100      *    -- ALL THREE NIGHTLY STEPS COPY THE SAME LAYOUT SO A
009200      *    FIELD CHANGE ONLY HAS TO BE MADE ONCE.
009300       FD  ACCOUNT-MASTER
009400           LABEL RECORD STANDARD.
009500           COPY FMACTMS.
009600
009700       FD  TRANSACTION-DETAIL
009800           LABEL RECORD STANDARD.
009900           COPY FMTXNDT.
010000
010100      *    ACCOUNT BALANCE SUMMARY REPORT -- ONE DETAIL LINE PER
010200      *    USER (2100-USER-BREAK), A GRAND TOTAL LINE, A COUNTS
010300      *    LINE AND AN INVALID-BALANCE-FLAG LINE AT THE FOOT.
010400       FD  BALANCE-REPORT
010500           LABEL RECORD STANDARD
010600           RECORD CONTAINS 80 CHARACTERS.
010700       01  BALANCE-REPORT-LINE         PIC X(80).
010800
010900       WORKING-STORAGE SECTION.
011000      *    FILE STATUS BYTES -- CHECKED AFTER EVERY OPEN, "00" IS
011100      *    THE ONLY GOOD VALUE.
011200       77  FS-ACT                      PIC X(02).
011300       77  FS-TXN                      PIC X(02).
011400       77  FS-RPT                      PIC X(02).
011500      *    WS-ACCT-COUNT IS BOTH THE NUMBER OF ROWS LOADED INTO
011600      *    ACCOUNT-TABLE BY 0200 AND THE HIGH SUBSCRIPT USED WHEN
011700      *    2000 WALKS THE TABLE BACK OUT TO THE REWRITTEN MASTER.
011800       77  WS-ACCT-COUNT                PIC 9(04) COMP.
011900       77  WS-SEARCH-IDX                PIC 9(04) COMP.
012000       77  WS-FOUND-IDX                 PIC 9(04) COMP.
012100       77  WS-WRITE-IDX                 PIC 9(04) COMP.
012200      *    TRANSACTION COUNTERS -- BOTH PRINTED ON THE REPORT FOOT
012300      *    SO OPERATIONS CAN RECONCILE THIS RUN'S ACTIVITY AGAINST
012400      *    THE FEED THAT BUILT TRANSACTION-DETAIL.
012500       77  WS-TXN-COUNT                 PIC 9(07) COMP.
012600       77  WS-REJECT-COUNT              PIC 9(07) COMP.
012700      *    COUNT OF ACCOUNTS FLAGGED BY 0210 FOR AN OPENING BALANCE
012800      *    THAT IS NOT GREATER THAN ZERO.  REQUEST FM-247.
012900       77  WS-ACCT-FLAG-COUNT           PIC 9(04) COMP.
013000       77  WS-PREV-USER-ID              PIC 9(09).
013100      *    RUNNING TOTAL FOR THE USER CURRENTLY BEING WRITTEN BACK
013200      *    TO THE MASTER, RESET TO ZERO AT EVERY CONTROL BREAK.
013300       77  WS-USER-TOTAL                PIC S9(09)V99 COMP.
013400       77  WS-GRAND-TOTAL               PIC S9(11)V99 COMP.
013500       77  WS-LINE-COUNT                PIC 9(04) COMP.
013600
013700       01  WS-RUN-DATE.
013800           05  WS-RUN-DATE-8            PIC 9(08).
013900           05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-8.
014000               10  WS-RUN-CC            PIC 9(02).
014100               10  WS-RUN-YY            PIC 9(02).
014200               10  WS-RUN-MM            PIC 9(02).
014300               10  WS-RUN-DD            PIC 9(02).
014400           05  FILLER                   PIC X(05).
014500
014600       01  WS-CURRENT-DATE-6            PIC 9(06).
014700
014800      *****************************************************************
014900      *  ACCOUNT WORK TABLE -- ONE ENTRY PER ACCOUNT ON THE MASTER,   *
015000      *  LOADED IN ACCT-USER-ID/ACCT-ID SEQUENCE BY 0200.  THE        *
015100      *  COMPOSITE-KEY VIEW BELOW LETS 0200 CATCH A DUPLICATE ACCT-ID *
015200      *  ON THE MASTER WITH ONE NUMERIC COMPARE INSTEAD OF TWO.       *
015300      *****************************************************************
015400       01  ACCOUNT-TABLE.
015500           05  ACCT-TAB-ENTRY OCCURS 2000 TIMES.
015600      *        EVERY FIELD ON THE MASTER RECORD EXCEPT THE
015700      *        REDEFINES IS CARRIED HERE UNCHANGED SO 2000 CAN
015800      *        REWRITE THE FULL MASTER FROM THE TABLE ALONE --
015900      *        AT-CURRENT-BALANCE IS THE ONLY ONE 1100 UPDATES.
016000               10  AT-ACCT-ID           PIC 9(09).
016100               10  AT-USER-ID           PIC 9(09).
016200               10  AT-NAME              PIC X(50).
016300               10  AT-TYPE              PIC X(11).
016400               10  AT-INITIAL-BALANCE   PIC S9(8)V99.
016500               10  AT-CURRENT-BALANCE   PIC S9(8)V99.
016600               10  AT-CREATED-DATE      PIC 9(08).
016700               10  FILLER               PIC X(05).
016800       01  ACCOUNT-TABLE-KEY-VIEW REDEFINES ACCOUNT-TABLE.
016900           05  AT-KEY-ENTRY OCCURS 2000 TIMES.
017000               10  AT-KEY-COMPOSITE     PIC 9(18).
017100               10  FILLER               PIC X(74).
017200
017300      *    REPORT HEADING, DETAIL AND TOTAL LINES BELOW ARE ALL
017400      *    CENTERED ON AN 80-COLUMN FORM (C01 IS TOP-OF-FORM), THE
017500      *    SAME WIDTH AS THE FD RECORD ABOVE.
017600       01  WS-REPORT-HEADING-1.
017700           05  FILLER                   PIC X(30) VALUE SPACES.
017800           05  FILLER                   PIC X(30)
017900               VALUE "ACCOUNT BALANCE SUMMARY REPORT".
018000           05  FILLER                   PIC X(20) VALUE SPACES.
018100
018200       01  WS-REPORT-HEADING-2.
018300           05  FILLER                   PIC X(10) VALUE "USER ID".
018400           05  FILLER                   PIC X(15) VALUE SPACES.
018500           05  FILLER                   PIC X(20) VALUE "TOTAL BALANCE".
018600           05  FILLER                   PIC X(35) VALUE SPACES.
018700
018800       01  WS-DETAIL-LINE.
018900           05  DL-LABEL                 PIC X(08) VALUE "USER".
019000           05  DL-USER-ID               PIC 9(09).
019100           05  FILLER                   PIC X(08) VALUE SPACES.
019200           05  DL-TOTAL-BALANCE         PIC -(10)9.99.
019300           05  FILLER                   PIC X(35) VALUE SPACES.
019400      *****************************************************************
019500      *  RERUN AUDIT VIEW -- WHEN OPERATIONS SETS THE RERUN SWITCH ON *
019600      *  THE JOB CARD, 2100 ECHOES EACH DETAIL LINE TO THE CONSOLE AS *
019700      *  A FLAT STRING SO A RE-RUN CAN BE DIFFED AGAINST THE ORIGINAL *
019800      *  PRINT.  REQUEST FM-198.                                      *
019900      *****************************************************************
020000       01  WS-DETAIL-LINE-ALT REDEFINES WS-DETAIL-LINE
020100                                         PIC X(74).
020200
020300      *    LEADING SIGN EDIT (-(12)9.99) ON TL-GRAND-TOTAL AND
020400      *    DL-TOTAL-BALANCE ABOVE SO A USER OR A JOB THAT ENDS UP
020500      *    NET NEGATIVE PRINTS A VISIBLE MINUS RATHER THAN LOOKING
020600      *    LIKE A POSITIVE FIGURE WITH THE SIGN LOST.
020700       01  WS-TOTAL-LINE.
020800           05  FILLER                   PIC X(17) VALUE "GRAND TOTAL".
020900           05  TL-GRAND-TOTAL           PIC -(12)9.99.
021000           05  FILLER                   PIC X(41) VALUE SPACES.
021100
021200      *    JOB-LEVEL COUNTS, PRINTED ONCE AT THE VERY FOOT OF THE
021300      *    REPORT, BELOW THE GRAND TOTAL.
021400       01  WS-COUNT-LINE.
021500           05  FILLER                   PIC X(20)
021600               VALUE "TRANSACTIONS POSTED ".
021700           05  CL-TXN-COUNT             PIC ZZZ,ZZ9.
021800           05  FILLER                   PIC X(10) VALUE SPACES.
021900           05  FILLER                   PIC X(20)
022000               VALUE "TRANSACTIONS REJECTED ".
022100           05  CL-REJECT-COUNT          PIC ZZZ,ZZ9.
022200           05  FILLER                   PIC X(15) VALUE SPACES.
022300
022400       01  WS-FLAG-LINE.
022500           05  FILLER                   PIC X(38)
022600               VALUE "ACCOUNTS WITH INVALID INITIAL BALANCE".
022700           05  FL-ACCT-FLAG-COUNT       PIC ZZZ,ZZ9.
022800           05  FILLER                   PIC X(35) VALUE SPACES.
022900
023000       PROCEDURE DIVISION.
023100      *    TOP-LEVEL DRIVER.  THE MASTER IS LOADED AND ALL POSTING
023200      *    HAPPENS IN WORKING STORAGE BEFORE ANYTHING IS WRITTEN
023300      *    BACK -- THAT WAY A BAD TRANSACTION FILE ABENDS THE RUN
023400      *    BEFORE THE ACCOUNT MASTER IS TOUCHED, NOT HALFWAY
023500      *    THROUGH A REWRITE.
023600       0000-MAIN-LOGIC.
023700           PERFORM 0100-INITIALIZATION THRU 0100-EXIT.
023800           PERFORM 1000-PROCESS-TRANSACTIONS THRU 1000-EXIT.
023900           PERFORM 2000-WRITE-MASTER-AND-REPORT THRU 2000-EXIT.
024000           PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
024100           STOP RUN.
024200       0000-EXIT.
024300           EXIT.
024400
024500       0100-INITIALIZATION.
024600      *    Y2K REMEDIATION -- WINDOW THE TWO-DIGIT RUN-DATE YEAR TO A
024700      *    FOUR-DIGIT CENTURY BEFORE IT IS USED ANYWHERE.  FM-Y2K-03.
024800           ACCEPT WS-CURRENT-DATE-6 FROM DATE.
024900           IF WS-CURRENT-DATE-6 (1:2) < "50"
025000               MOVE "20" TO WS-RUN-CC
025100           ELSE
025200               MOVE "19" TO WS-RUN-CC
025300           END-IF.
025400           MOVE WS-CURRENT-DATE-6 (1:2) TO WS-RUN-YY.
025500           MOVE WS-CURRENT-DATE-6 (3:2) TO WS-RUN-MM.
025600           MOVE WS-CURRENT-DATE-6 (5:2) TO WS-RUN-DD.
025700
025800           MOVE ZERO TO WS-ACCT-COUNT WS-TXN-COUNT WS-REJECT-COUNT.
025900           MOVE ZERO TO WS-PREV-USER-ID WS-USER-TOTAL WS-GRAND-TOTAL.
026000           MOVE ZERO TO WS-LINE-COUNT WS-ACCT-FLAG-COUNT.
026100
026200      *    ACCOUNT-MASTER IS OPENED INPUT HERE JUST LONG ENOUGH TO
026300      *    LOAD THE TABLE, THEN CLOSED -- IT IS REOPENED OUTPUT
026400      *    LATER IN 2000 TO BE REWRITTEN.
026500           OPEN INPUT ACCOUNT-MASTER.
026600           IF FS-ACT NOT = "00"
026700               GO TO 9900-ABEND-EXIT.
026800
026900           PERFORM 0200-LOAD-ACCOUNT-TABLE THRU 0200-EXIT.
027000           CLOSE ACCOUNT-MASTER.
027100
027200           OPEN INPUT TRANSACTION-DETAIL.
027300           IF FS-TXN NOT = "00"
027400               GO TO 9900-ABEND-EXIT.
027500
027600           OPEN OUTPUT BALANCE-REPORT.
027700           IF FS-RPT NOT = "00"
027800               GO TO 9900-ABEND-EXIT.
027900       0100-EXIT.
028000           EXIT.
028100
028200       0200-LOAD-ACCOUNT-TABLE.
028300      *    LOADS THE ENTIRE ACCOUNT MASTER INTO THE WORK TABLE, KEPT
028400      *    IN THE SAME ACCT-USER-ID/ACCT-ID SEQUENCE AS THE FILE.
028500      *    A DUPLICATE ACCT-ID ON THE MASTER MEANS THE EXTRACT THAT
028600      *    BUILT IT IS BROKEN -- ABEND RATHER THAN POST AGAINST THE
028700      *    WRONG ACCOUNT.  REQUEST FM-181.  EACH ACCOUNT'S OPENING
028800      *    BALANCE IS ALSO CHECKED HERE -- REQUEST FM-247 BELOW.
028900       0210-READ-ACCOUNT.
029000           READ ACCOUNT-MASTER
029100               AT END GO TO 0200-EXIT.
029200
029300           MOVE 1 TO WS-SEARCH-IDX.
029400           PERFORM 0250-CHECK-DUPLICATE THRU 0250-EXIT.
029500           IF WS-FOUND-IDX NOT = ZERO
029600               GO TO 9900-ABEND-EXIT.
029700
029800      *    AN INITIAL BALANCE THAT IS NOT GREATER THAN ZERO MEANS THE
029900      *    ACCOUNT WAS OPENED WRONG UPSTREAM -- FLAG IT ON THE REPORT
030000      *    FOOT AND THE CONSOLE, BUT STILL CARRY THE BALANCE FORWARD.
030100      *    REQUEST FM-247.
030200           IF ACCT-INITIAL-BALANCE NOT > ZERO
030300               ADD 1 TO WS-ACCT-FLAG-COUNT
030400               DISPLAY "FMPOST01 - WARNING - ACCT " ACCT-ID
030500                   " INITIAL BALANCE NOT GREATER THAN ZERO".
030600
030700      *    THE FULL ACCOUNT RECORD IS COPIED INTO THE TABLE, FIELD BY
030800      *    FIELD, EVEN THOUGH ONLY AT-CURRENT-BALANCE WILL CHANGE
030900      *    ONCE POSTING BEGINS -- 2010 NEEDS THE OTHERS TO REWRITE A
031000      *    COMPLETE MASTER RECORD BACK TO ACCOUNT-MASTER LATER.
031100           ADD 1 TO WS-ACCT-COUNT.
031200           MOVE ACCT-ID              TO AT-ACCT-ID (WS-ACCT-COUNT).
031300           MOVE ACCT-USER-ID         TO AT-USER-ID (WS-ACCT-COUNT).
031400           MOVE ACCT-NAME            TO AT-NAME (WS-ACCT-COUNT).
031500           MOVE ACCT-TYPE            TO AT-TYPE (WS-ACCT-COUNT).
031600           MOVE ACCT-INITIAL-BALANCE TO AT-INITIAL-BALANCE
031700                                                   (WS-ACCT-COUNT).
031800           MOVE ACCT-CURRENT-BALANCE TO AT-CURRENT-BALANCE
031900                                                   (WS-ACCT-COUNT).
032000           MOVE ACCT-CREATED-DATE    TO AT-CREATED-DATE
032100                                                   (WS-ACCT-COUNT).
032200           GO TO 0210-READ-ACCOUNT.
032300       0200-EXIT.
032400           EXIT.
032500
032600       0250-CHECK-DUPLICATE.
032700      *    LINEAR SCAN OF THE COMPOSITE-KEY VIEW BUILT SO FAR --
032800      *    THE TABLE IS SMALL ENOUGH (2000 ROWS) THAT A BINARY
032900      *    SEARCH WAS NEVER WORTH THE EXTRA CODE.  REQUEST FM-181.
033000           MOVE ZERO TO WS-FOUND-IDX.
033100       0255-CHECK-LOOP.
033200           IF WS-SEARCH-IDX > WS-ACCT-COUNT
033300               GO TO 0250-EXIT.
033400           IF AT-ACCT-ID (WS-SEARCH-IDX) = ACCT-ID
033500               MOVE WS-SEARCH-IDX TO WS-FOUND-IDX
033600               GO TO 0250-EXIT.
033700           ADD 1 TO WS-SEARCH-IDX.
033800           GO TO 0255-CHECK-LOOP.
033900       0250-EXIT.
034000           EXIT.
034100
034200       1000-PROCESS-TRANSACTIONS.
034300      *    ONE PASS OF THE TRANSACTION FILE, WHICH IS NOT SORTED BY
034400      *    ACCOUNT -- EVERY TRANSACTION IS LOOKED UP AGAINST THE
034500      *    ACCOUNT TABLE INDIVIDUALLY IN 1150 BELOW.
034600       1010-READ-TRANSACTION.
034700           READ TRANSACTION-DETAIL
034800               AT END GO TO 1000-EXIT.
034900           ADD 1 TO WS-TXN-COUNT.
035000           PERFORM 1100-POST-ONE-TRANSACTION THRU 1100-EXIT.
035100           GO TO 1010-READ-TRANSACTION.
035200       1000-EXIT.
035300           EXIT.
035400
035500       1100-POST-ONE-TRANSACTION.
035600      *    A TRANSACTION THAT DOES NOT MATCH ANY ACCOUNT ON THE
035700      *    MASTER IS REJECTED, NOT ABENDED -- A STRAY TRANSACTION
035800      *    SHOULD NOT TAKE DOWN THE WHOLE NIGHTLY RUN.  FM-041.
035900           MOVE 1 TO WS-SEARCH-IDX.
036000           PERFORM 1150-SEARCH-ACCOUNT THRU 1150-EXIT.
036100           IF WS-FOUND-IDX = ZERO
036200               ADD 1 TO WS-REJECT-COUNT
036300               GO TO 1100-EXIT.
036400
036500      *    A ZERO-AMOUNT TRANSACTION IS A NO-OP AND ALMOST ALWAYS
036600      *    MEANS THE UPSTREAM FEED SENT A BLANK AMOUNT FIELD --
036700      *    REJECT RATHER THAN POST A BALANCE CHANGE OF NOTHING.
036800      *    REQUEST FM-078.
036900           IF TXN-AMOUNT = ZERO
037000               ADD 1 TO WS-REJECT-COUNT
037100               GO TO 1100-EXIT.
037200
037300      *    INCOME ADDS TO THE RUNNING BALANCE, EVERYTHING ELSE
037400      *    (EXPENSE, TRANSFER-OUT) SUBTRACTS FROM IT.  THE MASTER
037500      *    ITSELF IS NOT TOUCHED YET -- ONLY THE WORK TABLE, SO A
037600      *    LATER ABEND STILL LEAVES THE ORIGINAL MASTER INTACT.
037700           IF TXN-TYPE-INCOME
037800               ADD TXN-AMOUNT TO AT-CURRENT-BALANCE (WS-FOUND-IDX)
037900           ELSE
038000               SUBTRACT TXN-AMOUNT
038100                   FROM AT-CURRENT-BALANCE (WS-FOUND-IDX)
038200           END-IF.
038300       1100-EXIT.
038400           EXIT.
038500
038600       1150-SEARCH-ACCOUNT.
038700      *    SAME LINEAR-SCAN APPROACH AS 0250 ABOVE, AGAINST
038800      *    TXN-ACCT-ID INSTEAD OF THE MASTER'S OWN ACCT-ID.
038900           MOVE ZERO TO WS-FOUND-IDX.
039000       1155-SEARCH-LOOP.
039100           IF WS-SEARCH-IDX > WS-ACCT-COUNT
039200               GO TO 1150-EXIT.
039300           IF AT-ACCT-ID (WS-SEARCH-IDX) = TXN-ACCT-ID
039400               MOVE WS-SEARCH-IDX TO WS-FOUND-IDX
039500               GO TO 1150-EXIT.
039600           ADD 1 TO WS-SEARCH-IDX.
039700           GO TO 1155-SEARCH-LOOP.
039800       1150-EXIT.
039900           EXIT.
040000
040100       2000-WRITE-MASTER-AND-REPORT.
040200      *    THE MASTER IS REOPENED FOR OUTPUT HERE, AFTER EVERY
040300      *    TRANSACTION HAS ALREADY BEEN POSTED IN WORKING STORAGE --
040400      *    LINE SEQUENTIAL HAS NO REWRITE, SO THE WHOLE FILE IS
040500      *    RECREATED FROM THE TABLE RATHER THAN UPDATED IN PLACE.
040600      *    FM-129.
040700           OPEN OUTPUT ACCOUNT-MASTER.
040800           IF FS-ACT NOT = "00"
040900               GO TO 9900-ABEND-EXIT.
041000
041100           MOVE WS-REPORT-HEADING-1 TO BALANCE-REPORT-LINE.
041200           WRITE BALANCE-REPORT-LINE.
041300           MOVE WS-REPORT-HEADING-2 TO BALANCE-REPORT-LINE.
041400           WRITE BALANCE-REPORT-LINE.
041500
041600           MOVE 1 TO WS-WRITE-IDX.
041700      *    THE TABLE IS STILL IN ACCT-USER-ID/ACCT-ID SEQUENCE FROM
041800      *    THE LOAD IN 0200, SO A CHANGE IN AT-USER-ID AS THE LOOP
041900      *    WALKS DOWN THE TABLE IS A CLEAN CONTROL BREAK -- NO SORT
042000      *    STEP IS NEEDED TO GROUP AN ACCOUNT WITH ITS OWNER.
042100       2010-WRITE-LOOP.
042200           IF WS-WRITE-IDX > WS-ACCT-COUNT
042300               GO TO 2050-FLUSH-LAST-USER.
042400
042500           IF WS-PREV-USER-ID NOT = ZERO
042600             AND AT-USER-ID (WS-WRITE-IDX) NOT = WS-PREV-USER-ID
042700               PERFORM 2100-USER-BREAK THRU 2100-EXIT.
042800
042900      *    REWRITE THIS ONE ACCOUNT TO THE NEW MASTER EXACTLY AS
043000      *    LOADED, EXCEPT FOR AT-CURRENT-BALANCE, WHICH MAY HAVE
043100      *    MOVED IN 1100 ABOVE.
043200           MOVE AT-ACCT-ID (WS-WRITE-IDX) TO ACCT-ID.
043300           MOVE AT-USER-ID (WS-WRITE-IDX) TO ACCT-USER-ID.
043400           MOVE AT-NAME (WS-WRITE-IDX) TO ACCT-NAME.
043500           MOVE AT-TYPE (WS-WRITE-IDX) TO ACCT-TYPE.
043600           MOVE AT-INITIAL-BALANCE (WS-WRITE-IDX)
043700               TO ACCT-INITIAL-BALANCE.
043800           MOVE AT-CURRENT-BALANCE (WS-WRITE-IDX)
043900               TO ACCT-CURRENT-BALANCE.
044000           MOVE AT-CREATED-DATE (WS-WRITE-IDX)
044100               TO ACCT-CREATED-DATE.
044200           WRITE ACCOUNT-RECORD.
044300
044400           ADD AT-CURRENT-BALANCE (WS-WRITE-IDX) TO WS-USER-TOTAL.
044500           MOVE AT-USER-ID (WS-WRITE-IDX) TO WS-PREV-USER-ID.
044600           ADD 1 TO WS-WRITE-IDX.
044700           GO TO 2010-WRITE-LOOP.
044800
044900       2050-FLUSH-LAST-USER.
045000      *    THE LAST USER IN THE TABLE NEVER TRIGGERS THE CONTROL
045100      *    BREAK INSIDE 2010 BECAUSE THERE IS NO FOLLOWING ROW TO
045200      *    COMPARE AGAINST -- FLUSH IT HERE INSTEAD, THEN PRINT THE
045300      *    REPORT FOOT.
045400           IF WS-PREV-USER-ID NOT = ZERO
045500               PERFORM 2100-USER-BREAK THRU 2100-EXIT.
045600
045700           MOVE WS-GRAND-TOTAL TO TL-GRAND-TOTAL.
045800           MOVE WS-TOTAL-LINE TO BALANCE-REPORT-LINE.
045900           WRITE BALANCE-REPORT-LINE.
046000
046100           MOVE WS-TXN-COUNT TO CL-TXN-COUNT.
046200           MOVE WS-REJECT-COUNT TO CL-REJECT-COUNT.
046300           MOVE WS-COUNT-LINE TO BALANCE-REPORT-LINE.
046400           WRITE BALANCE-REPORT-LINE.
046500
046600           MOVE WS-ACCT-FLAG-COUNT TO FL-ACCT-FLAG-COUNT.
046700           MOVE WS-FLAG-LINE TO BALANCE-REPORT-LINE.
046800           WRITE BALANCE-REPORT-LINE.
046900       2000-EXIT.
047000           EXIT.
047100
047200       2100-USER-BREAK.
047300      *    PRINT ONE DETAIL LINE FOR THE USER JUST FINISHED, ROLL
047400      *    THEIR TOTAL INTO THE GRAND TOTAL, THEN RESET FOR THE
047500      *    NEXT USER'S ACCOUNTS.
047600           MOVE WS-PREV-USER-ID TO DL-USER-ID.
047700           MOVE WS-USER-TOTAL TO DL-TOTAL-BALANCE.
047800           MOVE WS-DETAIL-LINE TO BALANCE-REPORT-LINE.
047900           WRITE BALANCE-REPORT-LINE.
048000           IF FM-RERUN-REQUESTED
048100               DISPLAY "RERUN AUDIT " WS-DETAIL-LINE-ALT.
048200           ADD WS-USER-TOTAL TO WS-GRAND-TOTAL.
048300           MOVE ZERO TO WS-USER-TOTAL.
048400       2100-EXIT.
048500           EXIT.
048600
048700       9000-END-OF-JOB.
048800      *    NORMAL END -- ALL THREE FILES CLOSE CLEAN.
048900           CLOSE ACCOUNT-MASTER TRANSACTION-DETAIL BALANCE-REPORT.
049000       9000-EXIT.
049100           EXIT.
049200
049300       9900-ABEND-EXIT.
049400      *    ANY OPEN OR STATUS CHECK ABOVE THAT FAILS LANDS HERE --
049500      *    DUMP ALL THREE FILE STATUS BYTES SO OPERATIONS DOES NOT
049600      *    HAVE TO GUESS WHICH FILE WAS THE PROBLEM.
049700           DISPLAY "FMPOST01 - ABEND - FILE STATUS FS-ACT " FS-ACT.
049800           DISPLAY "FMPOST01 - ABEND - FILE STATUS FS-TXN " FS-TXN.
049900           DISPLAY "FMPOST01 - ABEND - FILE STATUS FS-RPT " FS-RPT.
050000           MOVE 16 TO RETURN-CODE.
050100           STOP RUN.
