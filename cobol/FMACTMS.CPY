000100*****************************************************************
000200*  FMACTMS  --  ACCOUNT MASTER RECORD LAYOUT                    *
000300*  PERSONAL FINANCE MANAGER  --  NIGHTLY BATCH SUBSYSTEM        *
000400*****************************************************************
000500*  ONE ENTRY PER FINANCIAL ACCOUNT (CHECKING, SAVINGS OR        *
000600*  CREDIT CARD) OWNED BY A USER.  THE POSTING JOB CARRIES THIS  *
000700*  RECORD'S CURRENT BALANCE FORWARD EACH NIGHT AS TRANSACTIONS  *
000800*  ARE APPLIED, AND THE BUDGET AND PERIOD-SUMMARY JOBS USE THE  *
000900*  ACCT-USER-ID FIELD TO ROLL A TRANSACTION UP TO ITS OWNING    *
001000*  USER.  THE MASTER IS ALWAYS IN ACCT-USER-ID/ACCT-ID SEQUENCE *
001100*  SO THE NIGHTLY JOBS CAN LOAD IT STRAIGHT INTO A TABLE.       *
001200*                                                                *
001300*  MAINTENANCE HISTORY                                          *
001400*  ---------------------------------------------------------    *
001500*  1987-03-11  D.OKAFOR    ORIGINAL LAYOUT FOR REQUEST FM-014.  *
001600*  1988-09-30  D.OKAFOR    ADDED ACCT-TYPE 88-LEVELS AFTER      *
001700*                          CREDIT-CARD ACCOUNTS WERE OFFERED.   *
001800*  1994-02-17  R.MERCER    ACCT-CURRENT-BALANCE SPLIT OUT FROM  *
001900*                          ACCT-INITIAL-BALANCE, FM-107, SO     *
002000*                          THE OPENING FIGURE STAYS ON FILE.    *
002100*  1999-01-08  R.MERCER    Y2K REMEDIATION -- ACCT-CREATED-DATE *
002200*                          CONFIRMED FOUR-DIGIT CENTURY.        *
002300*                          FM-Y2K-04.                            *
002400*  2004-05-14  T.ASHWORTH  ADDED ACCT-CREATED-DATE-R REDEFINES  *
002500*                          FOR THE ANNIVERSARY-MAILING EXTRACT, *
002600*                          REQUEST FM-181.                      *
002700*  2012-07-19  T.ASHWORTH  ACCT-TYPE-CREDIT-CARD VALUE HAD AN   *
002800*                          EMBEDDED UNDERSCORE THAT DID NOT     *
002900*                          MATCH THE MASTER-EXTRACT CODE SET.   *
003000*                          CORRECTED TO "CREDITCARD" PLUS ONE   *
003100*                          TRAILING SPACE.  REQUEST FM-241.     *
003200*****************************************************************
003300       01  ACCOUNT-RECORD.
003400           05  ACCT-ID                     PIC 9(09).
003500           05  ACCT-USER-ID                PIC 9(09).
003600           05  ACCT-NAME                   PIC X(50).
003700           05  ACCT-TYPE                   PIC X(11).
003800               88  ACCT-TYPE-CHECKING      VALUE "CHECKING   ".
003900               88  ACCT-TYPE-SAVINGS       VALUE "SAVINGS    ".
004000               88  ACCT-TYPE-CREDIT-CARD   VALUE "CREDITCARD ".
004100           05  ACCT-INITIAL-BALANCE        PIC S9(8)V99.
004200           05  ACCT-CURRENT-BALANCE        PIC S9(8)V99.
004300           05  ACCT-CREATED-DATE           PIC 9(08).
004400           05  ACCT-CREATED-DATE-R REDEFINES ACCT-CREATED-DATE.
004500               10  ACCT-CREATED-CC         PIC 9(02).
004600               10  ACCT-CREATED-YY         PIC 9(02).
004700               10  ACCT-CREATED-MM         PIC 9(02).
004800               10  ACCT-CREATED-DD         PIC 9(02).
004900           05  FILLER                      PIC X(05).
005000*****************************************************************
005100*  END OF FMACTMS.                                              *
005200*****************************************************************
