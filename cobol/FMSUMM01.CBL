000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. FMSUMM01.
000300       AUTHOR. R. MERCER.
000400       INSTALLATION. UNIZAR DATA CENTER - BATCH PRODUCTION.
000500       DATE-WRITTEN. 02/06/1994.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *  FMSUMM01 -- PERIOD INCOME/EXPENSE SUMMARY                    *
001000      *  PERSONAL FINANCE MANAGER -- NIGHTLY BATCH SUBSYSTEM          *
001100      *                                                                *
001200      *  THIRD AND LAST STEP OF THE NIGHTLY CYCLE.  READS THE         *
001300      *  REPORTING WINDOW FROM A SYSIN CONTROL CARD, THEN FOR EVERY    *
001400      *  REGISTERED USER ADDS UP INCOME AND EXPENSE TRANSACTIONS       *
001500      *  POSTED IN THAT WINDOW AND PRODUCES THE PERIOD INCOME AND      *
001600      *  EXPENSE REPORT.                                                *
001700      *                                                                *
001800      *  CHANGE LOG                                                   *
001900      *  ---------------------------------------------------------    *
002000      *  1994-02-06  R.MERCER    ORIGINAL PROGRAM.  REQUEST FM-105.   *
002100      *  1994-02-06  R.MERCER    REPORTING WINDOW TAKEN FROM A SYSIN  *
002200      *                          CARD RATHER THAN HARD-CODED SO       *
002300      *                          OPERATIONS CAN RE-RUN A PRIOR MONTH. *
002400      *  1996-06-03  R.MERCER    NO LONGER SKIPS USERS WITH NO        *
002500      *                          ACTIVITY -- REPORT NOW LISTS EVERY   *
002600      *                          REGISTERED USER.  FM-138.             *
002700      *  1999-01-08  R.MERCER    Y2K REMEDIATION.  CONTROL-CARD       *
002800      *                          DATES CONFIRMED FOUR-DIGIT CENTURY,  *
002900      *                          RUN DATE WINDOWED THE SAME WAY.      *
003000      *                          FM-Y2K-07.                            *
003100      *  2004-05-14  T.ASHWORTH  ACCOUNT AND USER TABLES REBUILT IN   *
003200      *                          WORKING STORAGE EACH RUN AFTER THE   *
003300      *                          VSAM CATALOG WAS RETIRED FOR THIS    *
003400      *                          SUBSYSTEM.  REQUEST FM-181.          *
003500      *  2009-08-30  T.ASHWORTH  WIDENED THE USER TABLE TO 3000       *
003600      *                          ENTRIES.  REQUEST FM-233.             *
003700      *  2011-02-18  T.ASHWORTH  REPORT HEADING NOW SHOWS THE WINDOW  *
003800      *                          IN MM/DD/CCYY FORM.  REQUEST FM-198. *
003900      *  2013-04-09  T.ASHWORTH  0200 NOW FLAGS ANY ACCOUNT WHOSE     *
004000      *                          INITIAL BALANCE IS NOT GREATER THAN  *
004100      *                          ZERO, MATCHING FMPOST01/FMBUDG01.    *
004200      *                          REQUEST FM-247.                      *
004300      *  2013-11-12  T.ASHWORTH  0300 NOW FLAGS ANY REGISTERED USER   *
004400      *                          WHOSE NAME OR E-MAIL ADDRESS FAILED  *
004500      *                          TO LOAD -- BLANK NAME, A NAME UNDER  *
004600      *                          TWO CHARACTERS, OR A BLANK E-MAIL.   *
004700      *                          COUNTS RUN TO THE CONSOLE.  THE      *
004800      *                          USER STILL GETS A REPORT LINE.       *
004900      *                          REQUEST FM-252.                      *
005000      *****************************************************************
005100
005200       ENVIRONMENT DIVISION.
005300       CONFIGURATION SECTION.
005400      *    UPSI-0 IS THE OPERATOR-SET RERUN SWITCH ON THE JOB CARD --
005500      *    UNUSED BY THIS PROGRAM TODAY, BUT SET UP THE SAME AS
005600      *    FMPOST01 AND FMBUDG01 SO A FUTURE AUDIT ECHO CAN BE ADDED
005700      *    WITHOUT TOUCHING SPECIAL-NAMES AGAIN.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-FORM
006000           UPSI-0 IS FM-RERUN-SWITCH
006100               ON STATUS IS FM-RERUN-REQUESTED
006200               OFF STATUS IS FM-NORMAL-RUN.
006300
006400       INPUT-OUTPUT SECTION.
006500       FILE-CONTROL.
006600      *    CONTROL CARD -- ONE RECORD, READ ONCE, GIVING THE
006700      *    REPORTING WINDOW FOR THIS RUN.  REQUEST FM-105.
006800           SELECT CONTROL-CARD ASSIGN TO SYSIN
006900               ORGANIZATION IS LINE SEQUENTIAL
007000               FILE STATUS IS FS-SYS.
007100
007200      *    USER MASTER -- LOADED IN FULL BEFORE THE TRANSACTION FILE
007300      *    IS SCANNED, SO EVERY USER APPEARS ON THE REPORT EVEN WITH
007400      *    ZERO ACTIVITY.  REQUEST FM-138.
007500           SELECT USER-MASTER ASSIGN TO USRMSTR
007600               ORGANIZATION IS LINE SEQUENTIAL
007700               FILE STATUS IS FS-USR.
007800
007900      *    ACCOUNT MASTER -- LOADED SECOND, GIVES THE ACCT-ID TO
008000      *    USER-ID JOIN USED WHEN TRANSACTIONS ARE POSTED BELOW.
008100           SELECT ACCOUNT-MASTER ASSIGN TO ACCTMSTR
008200               ORGANIZATION IS LINE SEQUENTIAL
008300               FILE STATUS IS FS-ACT.
008400
008500      *    TRANSACTION DETAIL -- SCANNED ONCE, IN FULL, AGAINST THE
008600      *    TWO TABLES ABOVE AND THE REPORTING WINDOW.
008700           SELECT TRANSACTION-DETAIL ASSIGN TO TXNDTL
008800               ORGANIZATION IS LINE SEQUENTIAL
008900               FILE STATUS IS FS-TXN.
009000
009100           SELECT PERIOD-SUMMARY-REPORT ASSIGN TO SUMRPT
009200               ORGANIZATION IS LINE SEQUENTIAL
009300               FILE STATUS IS FS-RPT.
009400
009500       DATA DIVISION.
009600       FILE SECTION.
009700      *    ONE-RECORD CONTROL FILE.  DATES ARE PLAIN CCYYMMDD, NOT
009800      *    EDITED, SINCE THE CARD IS PUNCHED BY OPERATIONS, NOT READ
009900      *    BY A PERSON.
010000       FD  CONTROL-CARD
010100           LABEL RECORD STANDARD.
010200       01  CONTROL-CARD-RECORD.
010300           05  CC-START-DATE                PIC 9(08).
010400           05  CC-END-DATE                  PIC 9(08).
010500           05  FILLER                       PIC X(64).
010600
010700      *    USER MASTER RECORD -- SEE FMUSRMS FOR THE FULL LAYOUT AND
010800      *    FOR WHERE THE NAME/E-MAIL VALIDATION NOW LIVES.
010900       FD  USER-MASTER
011000           LABEL RECORD STANDARD.
011100           COPY FMUSRMS.
011200
011300      *    ACCOUNT MASTER RECORD -- SEE FMACTMS.
011400       FD  ACCOUNT-MASTER
011500           LABEL RECORD STANDARD.
011600           COPY FMACTMS.
011700
011800      *    TRANSACTION DETAIL RECORD -- SEE FMTXNDT.
011900       FD  TRANSACTION-DETAIL
012000           LABEL RECORD STANDARD.
012100           COPY FMTXNDT.
012200
012300      *    80-COLUMN PRINT FILE -- HEADINGS, DETAIL AND GRAND TOTAL
012400      *    ALL SHARE THIS ONE FD RECORD.
012500       FD  PERIOD-SUMMARY-REPORT
012600           LABEL RECORD STANDARD
012700           RECORD CONTAINS 80 CHARACTERS.
012800       01  SUMMARY-REPORT-LINE            PIC X(80).
012900
013000       WORKING-STORAGE SECTION.
013100      *    FILE STATUS BYTES, ONE PER SELECT ABOVE, SAME ORDER.
013200       77  FS-SYS                          PIC X(02).
013300       77  FS-USR                          PIC X(02).
013400       77  FS-ACT                          PIC X(02).
013500       77  FS-TXN                          PIC X(02).
013600       77  FS-RPT                          PIC X(02).
013700       77  WS-ACCT-COUNT                   PIC 9(04) COMP.
013800       77  WS-USER-COUNT                   PIC 9(04) COMP.
013900      *    SHARED SUBSCRIPT/RESULT PAIR FOR THE LINEAR SEARCHES IN
014000      *    1150 AND 1160.
014100       77  WS-SEARCH-IDX                   PIC 9(04) COMP.
014200       77  WS-FOUND-IDX                    PIC 9(04) COMP.
014300      *    SEPARATE SUBSCRIPT FOR THE REPORT-WRITING WALK IN 2000 --
014400      *    KEPT APART FROM WS-SEARCH-IDX SO THE TWO NEVER COLLIDE.
014500       77  WS-WRITE-IDX                    PIC 9(04) COMP.
014600       77  WS-TXN-COUNT                    PIC 9(07) COMP.
014700      *    TRANSACTIONS OUTSIDE THE WINDOW, OR WHOSE ACCOUNT/USER
014800      *    COULD NOT BE RESOLVED -- CONSOLE-ONLY, NO REPORT LINE.
014900       77  WS-SKIP-COUNT                   PIC 9(07) COMP.
015000      *    ACCOUNTS FLAGGED IN 0210 FOR INITIAL BALANCE NOT GREATER
015100      *    THAN ZERO -- REQUEST FM-247.
015200       77  WS-ACCT-FLAG-COUNT              PIC 9(04) COMP.
015300      *    USERS FLAGGED IN 0310 FOR NAME OR E-MAIL PROBLEMS --
015400      *    REQUEST FM-252.
015500       77  WS-USER-FLAG-COUNT              PIC 9(04) COMP.
015600       77  WS-OWNER-USER-ID                PIC 9(09).
015700
015800      *****************************************************************
015900      *  THE BROKEN-OUT VIEWS BELOW LET 2000 PRINT THE REPORTING      *
016000      *  WINDOW ON THE REPORT HEADING IN MM/DD/CCYY FORM INSTEAD OF   *
016100      *  THE RAW CCYYMMDD CARD IMAGE.  REQUEST FM-198.                *
016200      *****************************************************************
016300       01  WS-PERIOD-WINDOW.
016400           05  WS-PERIOD-START              PIC 9(08).
016500           05  WS-PSTART-R REDEFINES WS-PERIOD-START.
016600               10  WS-PSTART-CC              PIC 9(02).
016700               10  WS-PSTART-YY              PIC 9(02).
016800               10  WS-PSTART-MM              PIC 9(02).
016900               10  WS-PSTART-DD              PIC 9(02).
017000           05  WS-PERIOD-END                PIC 9(08).
017100           05  WS-PEND-R REDEFINES WS-PERIOD-END.
017200               10  WS-PEND-CC                PIC 9(02).
017300               10  WS-PEND-YY                PIC 9(02).
017400               10  WS-PEND-MM                PIC 9(02).
017500               10  WS-PEND-DD                PIC 9(02).
017600
017700       01  WS-RUN-DATE.
017800           05  WS-RUN-DATE-8                PIC 9(08).
017900           05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-8.
018000               10  WS-RUN-CC                PIC 9(02).
018100               10  WS-RUN-YY                PIC 9(02).
018200               10  WS-RUN-MM                PIC 9(02).
018300               10  WS-RUN-DD                PIC 9(02).
018400           05  FILLER                       PIC X(05).
018500
018600      *    RUN DATE IS NOT PRINTED ON THIS REPORT -- THE REPORTING
018700      *    WINDOW COMES FROM THE CONTROL CARD, NOT TODAY'S DATE.
018800      *    CARRIED FOR CONSISTENCY WITH FMPOST01 AND FMBUDG01.
018900       01  WS-CURRENT-DATE-6                PIC 9(06).
019000
019100      *    GRAND TOTALS ACCUMULATE AS 2100 WALKS THE USER TABLE --
019200      *    NOT AS TRANSACTIONS ARE POSTED, SINCE A USER'S RUNNING
019300      *    TOTAL CAN STILL CHANGE UNTIL THE LAST TRANSACTION IS READ.
019400       77  WS-GRAND-INCOME                  PIC S9(11)V99 COMP.
019500       77  WS-GRAND-EXPENSE                 PIC S9(11)V99 COMP.
019600       77  WS-GRAND-NET                     PIC S9(11)V99 COMP.
019700
019800      *****************************************************************
019900      *  ACCOUNT WORK TABLE -- ACCT-ID TO OWNING ACCT-USER-ID.        *
020000      *****************************************************************
020100       01  ACCOUNT-TABLE.
020200           05  ACCT-TAB-ENTRY OCCURS 2000 TIMES.
020300      *            ONLY THE KEY FIELDS ARE CARRIED -- THIS PROGRAM
020400      *            NEVER NEEDS THE ACCOUNT NAME, TYPE OR BALANCES.
020500               10  AT-ACCT-ID               PIC 9(09).
020600               10  AT-USER-ID               PIC 9(09).
020700               10  FILLER                   PIC X(05).
020800
020900      *****************************************************************
021000      *  USER WORK TABLE -- ONE ENTRY PER REGISTERED USER, LOADED IN  *
021100      *  USER-ID SEQUENCE.  RUNNING INCOME AND EXPENSE ACCUMULATE     *
021200      *  HERE AS THE TRANSACTION FILE IS SCANNED, THEN 2000 WALKS     *
021300      *  THIS TABLE ONCE TO PRODUCE THE REPORT.                        *
021400      *****************************************************************
021500       01  USER-TABLE.
021600           05  UT-ENTRY OCCURS 3000 TIMES.
021700               10  UT-USER-ID               PIC 9(09).
021800      *            BOTH TOTALS START AT ZERO IN 0310 AND ARE ADDED
021900      *            TO AS 1100 POSTS EACH IN-WINDOW TRANSACTION.
022000               10  UT-INCOME-TOTAL          PIC S9(09)V99 COMP.
022100               10  UT-EXPENSE-TOTAL         PIC S9(09)V99 COMP.
022200               10  FILLER                   PIC X(05).
022300
022400      *    HEADING LINES ARE CENTERED ON THE 80-COLUMN FORM BY EYE --
022500      *    NO CENTERING LOGIC, JUST FILLER PADDING SIZED BY HAND.
022600       01  WS-REPORT-HEADING-1.
022700           05  FILLER                       PIC X(26) VALUE SPACES.
022800           05  FILLER                       PIC X(28)
022900               VALUE "PERIOD INCOME/EXPENSE REPORT".
023000           05  FILLER                       PIC X(26) VALUE SPACES.
023100
023200      *    PRINTS THE REPORTING WINDOW UNDER THE MAIN HEADING IN
023300      *    MM/DD/CCYY FORM -- REQUEST FM-198.  PB-* FIELDS ARE FILLED
023400      *    IN BY 2000 FROM THE WS-PSTART-*/WS-PEND-* REDEFINES ABOVE.
023500       01  WS-PERIOD-BANNER.
023600           05  FILLER                       PIC X(17)
023700               VALUE "REPORTING PERIOD ".
023800           05  PB-START-MM                  PIC 9(02).
023900           05  FILLER                       PIC X(01) VALUE "/".
024000           05  PB-START-DD                  PIC 9(02).
024100           05  FILLER                       PIC X(01) VALUE "/".
024200           05  PB-START-CC                  PIC 9(02).
024300           05  PB-START-YY                  PIC 9(02).
024400           05  FILLER                       PIC X(04) VALUE " TO ".
024500           05  PB-END-MM                    PIC 9(02).
024600           05  FILLER                       PIC X(01) VALUE "/".
024700           05  PB-END-DD                    PIC 9(02).
024800           05  FILLER                       PIC X(01) VALUE "/".
024900           05  PB-END-CC                    PIC 9(02).
025000           05  PB-END-YY                    PIC 9(02).
025100           05  FILLER                       PIC X(37) VALUE SPACES.
025200
025300       01  WS-REPORT-HEADING-2.
025400           05  FILLER                       PIC X(12) VALUE "USER ID".
025500           05  FILLER                       PIC X(18) VALUE "INCOME".
025600           05  FILLER                       PIC X(18) VALUE "EXPENSE".
025700           05  FILLER                       PIC X(18) VALUE "NET".
025800           05  FILLER                       PIC X(14) VALUE SPACES.
025900
026000      *    ONE LINE PER REGISTERED USER, WHETHER OR NOT THAT USER HAD
026100      *    ANY ACTIVITY IN THE WINDOW -- REQUEST FM-138.
026200       01  WS-DETAIL-LINE.
026300           05  DL-USER-ID                   PIC 9(09).
026400           05  FILLER                       PIC X(05) VALUE SPACES.
026500           05  DL-INCOME                    PIC ZZZ,ZZZ,ZZ9.99.
026600           05  FILLER                       PIC X(03) VALUE SPACES.
026700           05  DL-EXPENSE                   PIC ZZZ,ZZZ,ZZ9.99.
026800           05  FILLER                       PIC X(03) VALUE SPACES.
026900           05  DL-NET                       PIC -ZZ,ZZZ,ZZ9.99.
027000           05  FILLER                       PIC X(11) VALUE SPACES.
027100
027200      *    LAST LINE ON THE REPORT -- WRITTEN ONCE, BY 2050, AFTER
027300      *    EVERY USER-TABLE ENTRY HAS BEEN PRINTED.
027400       01  WS-GRAND-TOTAL-LINE.
027500           05  FILLER                       PIC X(14) VALUE "GRAND TOTAL".
027600           05  GL-INCOME                    PIC ZZZ,ZZZ,ZZ9.99.
027700           05  FILLER                       PIC X(03) VALUE SPACES.
027800           05  GL-EXPENSE                   PIC ZZZ,ZZZ,ZZ9.99.
027900           05  FILLER                       PIC X(03) VALUE SPACES.
028000           05  GL-NET                       PIC -ZZ,ZZZ,ZZ9.99.
028100           05  FILLER                       PIC X(11) VALUE SPACES.
028200
028300       PROCEDURE DIVISION.
028400      *    TOP-LEVEL DRIVER.  0100 READS THE CONTROL CARD AND LOADS
028500      *    BOTH WORK TABLES BEFORE ANY TRANSACTION IS READ, SO 1000
028600      *    CAN RESOLVE EVERY POSTING TO A USER IN ONE PASS.
028700       0000-MAIN-LOGIC.
028800           PERFORM 0100-INITIALIZATION THRU 0100-EXIT.
028900           PERFORM 1000-PROCESS-TRANSACTIONS THRU 1000-EXIT.
029000           PERFORM 2000-PRODUCE-REPORT THRU 2000-EXIT.
029100           PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
029200           STOP RUN.
029300       0000-EXIT.
029400           EXIT.
029500
029600       0100-INITIALIZATION.
029700      *    Y2K REMEDIATION -- WINDOW THE TWO-DIGIT RUN-DATE YEAR TO A
029800      *    FOUR-DIGIT CENTURY BEFORE IT IS USED ANYWHERE.  FM-Y2K-07.
029900           ACCEPT WS-CURRENT-DATE-6 FROM DATE.
030000           IF WS-CURRENT-DATE-6 (1:2) < "50"
030100               MOVE "20" TO WS-RUN-CC
030200           ELSE
030300               MOVE "19" TO WS-RUN-CC
030400           END-IF.
030500           MOVE WS-CURRENT-DATE-6 (1:2) TO WS-RUN-YY.
030600           MOVE WS-CURRENT-DATE-6 (3:2) TO WS-RUN-MM.
030700           MOVE WS-CURRENT-DATE-6 (5:2) TO WS-RUN-DD.
030800
030900           MOVE ZERO TO WS-ACCT-COUNT WS-USER-COUNT WS-TXN-COUNT.
031000           MOVE ZERO TO WS-SKIP-COUNT.
031100           MOVE ZERO TO WS-ACCT-FLAG-COUNT WS-USER-FLAG-COUNT.
031200           MOVE ZERO TO WS-GRAND-INCOME WS-GRAND-EXPENSE WS-GRAND-NET.
031300
031400      *    CONTROL CARD IS OPENED, READ ONCE AND CLOSED BEFORE
031500      *    ANYTHING ELSE HAPPENS -- WITHOUT A REPORTING WINDOW THERE
031600      *    IS NOTHING FOR THIS PROGRAM TO DO.  REQUEST FM-105.
031700           OPEN INPUT CONTROL-CARD.
031800           IF FS-SYS NOT = "00"
031900               GO TO 9900-ABEND-EXIT.
032000           READ CONTROL-CARD
032100               AT END GO TO 9900-ABEND-EXIT.
032200           MOVE CC-START-DATE TO WS-PERIOD-START.
032300           MOVE CC-END-DATE TO WS-PERIOD-END.
032400           CLOSE CONTROL-CARD.
032500
032600      *    USER MASTER IS LOADED FIRST SO EVERY REGISTERED USER
032700      *    ALREADY HAS A TABLE ENTRY BEFORE ANY TRANSACTION ARRIVES.
032800           OPEN INPUT USER-MASTER.
032900           IF FS-USR NOT = "00"
033000               GO TO 9900-ABEND-EXIT.
033100           PERFORM 0300-LOAD-USER-TABLE THRU 0300-EXIT.
033200           CLOSE USER-MASTER.
033300
033400      *    ACCOUNT MASTER LOADED SECOND -- ONLY ONE INPUT FILE IS
033500      *    EVER HELD OPEN AT A TIME.  REQUEST FM-181.
033600           OPEN INPUT ACCOUNT-MASTER.
033700           IF FS-ACT NOT = "00"
033800               GO TO 9900-ABEND-EXIT.
033900           PERFORM 0200-LOAD-ACCOUNT-TABLE THRU 0200-EXIT.
034000           CLOSE ACCOUNT-MASTER.
034100
034200      *    TRANSACTION DETAIL IS LEFT OPEN -- IT IS READ ROW BY ROW
034300      *    IN 1000, NOT LOADED INTO A TABLE.
034400           OPEN INPUT TRANSACTION-DETAIL.
034500           IF FS-TXN NOT = "00"
034600               GO TO 9900-ABEND-EXIT.
034700
034800      *    REPORT IS OPENED HERE BUT NOT WRITTEN TO UNTIL 2000 --
034900      *    NEITHER WORK TABLE IS COMPLETE UNTIL THE TRANSACTION FILE
035000      *    HAS ALSO BEEN SCANNED.
035100           OPEN OUTPUT PERIOD-SUMMARY-REPORT.
035200           IF FS-RPT NOT = "00"
035300               GO TO 9900-ABEND-EXIT.
035400       0100-EXIT.
035500           EXIT.
035600
035700       0200-LOAD-ACCOUNT-TABLE.
035800      *    THE OPENING BALANCE ON EACH ACCOUNT IS CHECKED HERE THE
035900      *    SAME WAY FMPOST01 AND FMBUDG01 CHECK IT -- FLAG AND KEEP
036000      *    GOING, DO NOT DROP THE ACCOUNT.  REQUEST FM-247.
036100       0210-READ-ACCOUNT.
036200           READ ACCOUNT-MASTER
036300               AT END GO TO 0200-EXIT.
036400
036500           IF ACCT-INITIAL-BALANCE NOT > ZERO
036600               ADD 1 TO WS-ACCT-FLAG-COUNT
036700               DISPLAY "FMSUMM01 - WARNING - ACCT " ACCT-ID
036800                   " INITIAL BALANCE NOT GREATER THAN ZERO".
036900
037000      *    ONLY THE TWO KEY FIELDS ARE COPIED INTO THE TABLE -- THE
037100      *    REST OF THE ACCOUNT RECORD IS NOT NEEDED PAST THIS POINT.
037200           ADD 1 TO WS-ACCT-COUNT.
037300           MOVE ACCT-ID      TO AT-ACCT-ID (WS-ACCT-COUNT).
037400           MOVE ACCT-USER-ID TO AT-USER-ID (WS-ACCT-COUNT).
037500           GO TO 0210-READ-ACCOUNT.
037600       0200-EXIT.
037700           EXIT.
037800
037900       0300-LOAD-USER-TABLE.
038000      *    A REGISTERED USER WITH NO USABLE NAME OR E-MAIL ON FILE
038100      *    STILL GETS A LINE ON THE REPORT -- THE NIGHTLY CYCLE HAS
038200      *    NO SCREEN TO SEND THE OPERATOR BACK TO FOR A CORRECTION --
038300      *    BUT THE BAD RECORD IS FLAGGED SO THE MORNING SHIFT CAN
038400      *    CHASE IT DOWN ON THE USER MASTER.  REQUEST FM-252.
038500       0310-READ-USER.
038600           READ USER-MASTER
038700               AT END GO TO 0300-EXIT.
038800
038900      *    A NAME LEFT-JUSTIFIED WITH BYTE TWO STILL A SPACE CANNOT
039000      *    HOLD MORE THAN ONE CHARACTER -- USED AS THE STAND-IN FOR
039100      *    "AT LEAST TWO CHARACTERS" SINCE THE FIELD IS NOT DELIMITED
039200      *    ANY OTHER WAY.  REQUEST FM-252.
039300           IF USER-FIRST-NAME = SPACES
039400                   OR USER-FIRST-NAME (2:1) = SPACE
039500               ADD 1 TO WS-USER-FLAG-COUNT
039600               DISPLAY "FMSUMM01 - WARNING - USER " USER-ID
039700                   " FIRST NAME BLANK OR UNDER TWO CHARACTERS"
039800           END-IF.
039900           IF USER-LAST-NAME = SPACES
040000                   OR USER-LAST-NAME (2:1) = SPACE
040100               ADD 1 TO WS-USER-FLAG-COUNT
040200               DISPLAY "FMSUMM01 - WARNING - USER " USER-ID
040300                   " LAST NAME BLANK OR UNDER TWO CHARACTERS"
040400           END-IF.
040500      *    E-MAIL IS ONLY CHECKED FOR BLANK -- NO FORMAT EDIT IS
040600      *    DONE HERE, THE SAME AS THE ON-LINE SIDE OF THE SYSTEM.
040700           IF USER-EMAIL = SPACES
040800               ADD 1 TO WS-USER-FLAG-COUNT
040900               DISPLAY "FMSUMM01 - WARNING - USER " USER-ID
041000                   " E-MAIL ADDRESS BLANK"
041100           END-IF.
041200
041300      *    THE USER IS LOADED INTO THE TABLE REGARDLESS OF ANY FLAG
041400      *    RAISED ABOVE -- FLAG, DO NOT DROP.  BOTH RUNNING TOTALS
041500      *    START AT ZERO AND ARE BUILT UP AS 1100 POSTS TRANSACTIONS.
041600           ADD 1 TO WS-USER-COUNT.
041700           MOVE USER-ID TO UT-USER-ID (WS-USER-COUNT).
041800           MOVE ZERO TO UT-INCOME-TOTAL (WS-USER-COUNT).
041900           MOVE ZERO TO UT-EXPENSE-TOTAL (WS-USER-COUNT).
042000           GO TO 0310-READ-USER.
042100       0300-EXIT.
042200           EXIT.
042300
042400      *    SCANS THE TRANSACTION FILE ONCE, IN WHATEVER ORDER IT
042500      *    ARRIVES IN -- NOT ASSUMED SORTED, SINCE ONLY THE USER
042600      *    TABLE ENTRY IS UPDATED, NOT A CONTROL-BROKEN REPORT LINE.
042700       1000-PROCESS-TRANSACTIONS.
042800       1010-READ-TRANSACTION.
042900           READ TRANSACTION-DETAIL
043000               AT END GO TO 1000-EXIT.
043100           ADD 1 TO WS-TXN-COUNT.
043200           PERFORM 1100-POST-ONE-TRANSACTION THRU 1100-EXIT.
043300           GO TO 1010-READ-TRANSACTION.
043400       1000-EXIT.
043500           EXIT.
043600
043700       1100-POST-ONE-TRANSACTION.
043800      *    OUT-OF-WINDOW TRANSACTIONS ARE THE MOST COMMON SKIP
043900      *    REASON -- THE TRANSACTION FILE COVERS THE WHOLE LIFE OF
044000      *    THE ACCOUNT, NOT JUST THE REPORTING PERIOD.
044100           IF TXN-DATE < WS-PERIOD-START OR TXN-DATE > WS-PERIOD-END
044200               ADD 1 TO WS-SKIP-COUNT
044300               GO TO 1100-EXIT.
044400
044500      *    RESOLVE THE TRANSACTION'S ACCOUNT TO ITS OWNING USER.
044600           MOVE 1 TO WS-SEARCH-IDX.
044700           PERFORM 1150-FIND-ACCOUNT-USER THRU 1150-EXIT.
044800           IF WS-FOUND-IDX = ZERO
044900               ADD 1 TO WS-SKIP-COUNT
045000               GO TO 1100-EXIT.
045100
045200      *    THEN RESOLVE THAT USER TO ITS ENTRY IN THE USER TABLE SO
045300      *    THE RUNNING TOTAL CAN BE UPDATED IN PLACE.
045400           MOVE AT-USER-ID (WS-FOUND-IDX) TO WS-OWNER-USER-ID.
045500           MOVE 1 TO WS-SEARCH-IDX.
045600           PERFORM 1160-FIND-USER-ENTRY THRU 1160-EXIT.
045700           IF WS-FOUND-IDX = ZERO
045800               ADD 1 TO WS-SKIP-COUNT
045900               GO TO 1100-EXIT.
046000
046100      *    INCOME AND EXPENSE ARE KEPT AS TWO SEPARATE RUNNING
046200      *    TOTALS SO THE REPORT CAN SHOW BOTH, NOT JUST THE NET.
046300           IF TXN-TYPE-INCOME
046400               ADD TXN-AMOUNT TO UT-INCOME-TOTAL (WS-FOUND-IDX)
046500           ELSE
046600               ADD TXN-AMOUNT TO UT-EXPENSE-TOTAL (WS-FOUND-IDX)
046700           END-IF.
046800       1100-EXIT.
046900           EXIT.
047000
047100      *    LINEAR SCAN OF THE ACCOUNT TABLE FOR TXN-ACCT-ID.
047200       1150-FIND-ACCOUNT-USER.
047300           MOVE ZERO TO WS-FOUND-IDX.
047400       1155-FIND-LOOP.
047500           IF WS-SEARCH-IDX > WS-ACCT-COUNT
047600               GO TO 1150-EXIT.
047700           IF AT-ACCT-ID (WS-SEARCH-IDX) = TXN-ACCT-ID
047800               MOVE WS-SEARCH-IDX TO WS-FOUND-IDX
047900               GO TO 1150-EXIT.
048000           ADD 1 TO WS-SEARCH-IDX.
048100           GO TO 1155-FIND-LOOP.
048200       1150-EXIT.
048300           EXIT.
048400
048500      *    LINEAR SCAN OF THE USER TABLE FOR WS-OWNER-USER-ID.
048600       1160-FIND-USER-ENTRY.
048700           MOVE ZERO TO WS-FOUND-IDX.
048800       1165-FIND-LOOP.
048900           IF WS-SEARCH-IDX > WS-USER-COUNT
049000               GO TO 1160-EXIT.
049100           IF UT-USER-ID (WS-SEARCH-IDX) = WS-OWNER-USER-ID
049200               MOVE WS-SEARCH-IDX TO WS-FOUND-IDX
049300               GO TO 1160-EXIT.
049400           ADD 1 TO WS-SEARCH-IDX.
049500           GO TO 1165-FIND-LOOP.
049600       1160-EXIT.
049700           EXIT.
049800
049900      *    WALKS THE COMPLETE USER TABLE ONCE, IN LOAD ORDER, AND
050000      *    WRITES ONE DETAIL LINE PER ENTRY -- NO SORTING NEEDED
050100      *    SINCE 0300 LOADS THE MASTER IN USER-ID SEQUENCE ALREADY.
050200       2000-PRODUCE-REPORT.
050300           MOVE WS-REPORT-HEADING-1 TO SUMMARY-REPORT-LINE.
050400           WRITE SUMMARY-REPORT-LINE.
050500
050600      *    WINDOW DATES ARE UNPACKED THROUGH THE REDEFINES ABOVE SO
050700      *    THE BANNER CAN SHOW MM/DD/CCYY INSTEAD OF THE RAW CARD
050800      *    IMAGE.  REQUEST FM-198.
050900           MOVE WS-PSTART-MM TO PB-START-MM.
051000           MOVE WS-PSTART-DD TO PB-START-DD.
051100           MOVE WS-PSTART-CC TO PB-START-CC.
051200           MOVE WS-PSTART-YY TO PB-START-YY.
051300           MOVE WS-PEND-MM TO PB-END-MM.
051400           MOVE WS-PEND-DD TO PB-END-DD.
051500           MOVE WS-PEND-CC TO PB-END-CC.
051600           MOVE WS-PEND-YY TO PB-END-YY.
051700           MOVE WS-PERIOD-BANNER TO SUMMARY-REPORT-LINE.
051800           WRITE SUMMARY-REPORT-LINE.
051900
052000           MOVE WS-REPORT-HEADING-2 TO SUMMARY-REPORT-LINE.
052100           WRITE SUMMARY-REPORT-LINE.
052200
052300           MOVE 1 TO WS-WRITE-IDX.
052400       2010-REPORT-LOOP.
052500           IF WS-WRITE-IDX > WS-USER-COUNT
052600               GO TO 2050-WRITE-GRAND-TOTAL.
052700           PERFORM 2100-FORMAT-DETAIL-LINE THRU 2100-EXIT.
052800           ADD 1 TO WS-WRITE-IDX.
052900           GO TO 2010-REPORT-LOOP.
053000
053100      *    NET IS COMPUTED ONCE HERE FOR THE GRAND TOTAL LINE --
053200      *    2100 COMPUTES EACH USER'S OWN NET SEPARATELY BELOW.
053300       2050-WRITE-GRAND-TOTAL.
053400           COMPUTE WS-GRAND-NET = WS-GRAND-INCOME - WS-GRAND-EXPENSE.
053500           MOVE WS-GRAND-INCOME TO GL-INCOME.
053600           MOVE WS-GRAND-EXPENSE TO GL-EXPENSE.
053700           MOVE WS-GRAND-NET TO GL-NET.
053800           MOVE WS-GRAND-TOTAL-LINE TO SUMMARY-REPORT-LINE.
053900           WRITE SUMMARY-REPORT-LINE.
054000       2000-EXIT.
054100           EXIT.
054200
054300      *    FORMATS AND WRITES ONE USER'S LINE, THEN ROLLS THAT USER'S
054400      *    TOTALS INTO THE JOB'S GRAND TOTALS FOR 2050.
054500       2100-FORMAT-DETAIL-LINE.
054600           MOVE UT-USER-ID (WS-WRITE-IDX) TO DL-USER-ID.
054700           MOVE UT-INCOME-TOTAL (WS-WRITE-IDX) TO DL-INCOME.
054800           MOVE UT-EXPENSE-TOTAL (WS-WRITE-IDX) TO DL-EXPENSE.
054900           COMPUTE DL-NET = UT-INCOME-TOTAL (WS-WRITE-IDX)
055000               - UT-EXPENSE-TOTAL (WS-WRITE-IDX).
055100           ADD UT-INCOME-TOTAL (WS-WRITE-IDX) TO WS-GRAND-INCOME.
055200           ADD UT-EXPENSE-TOTAL (WS-WRITE-IDX) TO WS-GRAND-EXPENSE.
055300           MOVE WS-DETAIL-LINE TO SUMMARY-REPORT-LINE.
055400           WRITE SUMMARY-REPORT-LINE.
055500       2100-EXIT.
055600           EXIT.
055700
055800       9000-END-OF-JOB.
055900      *    NEITHER FLAG COUNT BELOW HAS A NATURAL HOME ON THE PERIOD
056000      *    REPORT, WHICH IS KEYED BY USER-ID, NOT BY ACCOUNT OR BY
056100      *    MASTER-RECORD QUALITY -- BOTH ARE CONSOLE-ONLY, LIKE THE
056200      *    SKIP COUNT ALREADY WAS.  REQUESTS FM-247 AND FM-252.
056300           IF WS-ACCT-FLAG-COUNT > ZERO
056400               DISPLAY "FMSUMM01 - " WS-ACCT-FLAG-COUNT
056500                   " ACCOUNT(S) WITH INITIAL BALANCE NOT GREATER "
056600                   "THAN ZERO -- SEE WARNINGS ABOVE".
056700           IF WS-USER-FLAG-COUNT > ZERO
056800               DISPLAY "FMSUMM01 - " WS-USER-FLAG-COUNT
056900                   " USER MASTER FLAG(S) FOR NAME OR E-MAIL -- SEE "
057000                   "WARNINGS ABOVE".
057100           CLOSE TRANSACTION-DETAIL PERIOD-SUMMARY-REPORT.
057200       9000-EXIT.
057300           EXIT.
057400
057500      *    COMMON ABEND EXIT -- WHICHEVER FILE STATUS IS BAD SHOWS UP
057600      *    ON THE CONSOLE, THE OTHERS PRINT "00".  RETURN-CODE 16
057700      *    STOPS ANY DOWNSTREAM STEP FROM RUNNING ON BAD DATA.
057800       9900-ABEND-EXIT.
057900           DISPLAY "FMSUMM01 - ABEND - FILE STATUS FS-SYS " FS-SYS.
058000           DISPLAY "FMSUMM01 - ABEND - FILE STATUS FS-USR " FS-USR.
058100           DISPLAY "FMSUMM01 - ABEND - FILE STATUS FS-ACT " FS-ACT.
058200           DISPLAY "FMSUMM01 - ABEND - FILE STATUS FS-TXN " FS-TXN.
058300           DISPLAY "FMSUMM01 - ABEND - FILE STATUS FS-RPT " FS-RPT.
058400           MOVE 16 TO RETURN-CODE.
058500           STOP RUN.
