000100*****************************************************************
000200*  FMUSRMS  --  USER MASTER RECORD LAYOUT                       *
000300*  PERSONAL FINANCE MANAGER  --  NIGHTLY BATCH SUBSYSTEM        *
000400*****************************************************************
000500*  ONE ENTRY PER REGISTERED USER OF THE FINANCE MANAGER.        *
000600*  THE FILE IS KEYED BY USER-ID ON THE ON-LINE SIDE OF THE      *
000700*  SYSTEM;  ON THE BATCH SIDE IT IS ALWAYS READ IN SEQUENCE     *
000800*  BY USER-ID (LOW TO HIGH) AND LOADED INTO A WORKING-STORAGE   *
000900*  TABLE SO THAT THE POSTING, BUDGET AND PERIOD-SUMMARY JOBS    *
001000*  CAN RESOLVE AN ACCOUNT'S OWNING USER WITHOUT A SECOND PASS   *
001100*  OF THE FILE.                                                 *
001200*                                                                *
001300*  MAINTENANCE HISTORY                                          *
001400*  ---------------------------------------------------------    *
001500*  1987-03-11  D.OKAFOR    ORIGINAL LAYOUT FOR REQUEST FM-014.  *
001600*  1989-07-02  D.OKAFOR    ADDED USER-CREATED-DATE FOR AUDIT.   *
001700*  1993-11-19  R.MERCER    WIDENED USER-EMAIL TO 100 BYTES,     *
001800*                          FM-092, TO MATCH THE NEW MAIL GATE.  *
001900*  1999-01-08  R.MERCER    Y2K REMEDIATION -- USER-CREATED-DATE *
002000*                          CONFIRMED FOUR-DIGIT CENTURY, NO     *
002100*                          WINDOWING REQUIRED.  FM-Y2K-03.      *
002200*  2004-05-14  T.ASHWORTH  ADDED USER-CREATED-DATE-R REDEFINES  *
002300*                          FOR THE ANNIVERSARY-MAILING EXTRACT, *
002400*                          REQUEST FM-181.                      *
002500*  2013-11-12  T.ASHWORTH  USER-FIRST-NAME, USER-LAST-NAME AND  *
002600*                          USER-EMAIL ARE NOW CHECKED FOR BLANK *
002700*                          (NAME ALSO CHECKED FOR AT LEAST TWO  *
002800*                          CHARACTERS) WHEN FMSUMM01 LOADS THIS *
002900*                          MASTER -- SEE 0300-LOAD-USER-TABLE   *
003000*                          THERE.  NO LAYOUT CHANGE HERE, JUST  *
003100*                          NOTING WHERE THE EDIT LIVES.         *
003200*                          REQUEST FM-252.                      *
003300*****************************************************************
003400       01  USER-RECORD.
003500           05  USER-ID                     PIC 9(09).
003600      *    NAME AND E-MAIL ARE VALIDATED AT LOAD TIME BY THE
003700      *    BATCH JOB THAT READS THIS MASTER -- REQUEST FM-252.
003800           05  USER-FIRST-NAME             PIC X(50).
003900           05  USER-LAST-NAME              PIC X(50).
004000           05  USER-EMAIL                  PIC X(100).
004100           05  USER-CREATED-DATE           PIC 9(08).
004200           05  USER-CREATED-DATE-R REDEFINES USER-CREATED-DATE.
004300               10  USER-CREATED-CC         PIC 9(02).
004400               10  USER-CREATED-YY         PIC 9(02).
004500               10  USER-CREATED-MM         PIC 9(02).
004600               10  USER-CREATED-DD         PIC 9(02).
004700           05  FILLER                      PIC X(05).
004800*****************************************************************
004900*  END OF FMUSRMS.                                              *
005000*****************************************************************
