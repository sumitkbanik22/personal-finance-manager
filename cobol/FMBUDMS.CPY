000100*****************************************************************
000200*  FMBUDMS  --  BUDGET MASTER RECORD LAYOUT                     *
000300*  PERSONAL FINANCE MANAGER  --  NIGHTLY BATCH SUBSYSTEM        *
000400*****************************************************************
000500*  ONE ENTRY PER USER/CATEGORY/MONTH SPENDING LIMIT.  THE       *
000600*  BUDGET-EVALUATION JOB READS THIS FILE IN BUD-USER-ID/         *
000700*  BUD-CATEGORY SEQUENCE, MATCHES EACH ROW AGAINST THE MONTH'S  *
000800*  POSTED EXPENSE TRANSACTIONS AND WRITES ONE LINE OF THE       *
000900*  BUDGET EXCEPTION REPORT PER ROW.                              *
001000*                                                                *
001100*  MAINTENANCE HISTORY                                          *
001200*  ---------------------------------------------------------    *
001300*  1990-10-25  D.OKAFOR    ORIGINAL LAYOUT, FIRST BUDGET-       *
001400*                          TRACKING RELEASE, REQUEST FM-060.    *
001500*  1996-06-03  R.MERCER    BUD-CATEGORY WIDENED TO 14 BYTES TO  *
001600*                          MATCH TXN-CATEGORY.  FM-138.          *
001700*  1999-01-08  R.MERCER    Y2K REMEDIATION -- BUD-MONTH AND     *
001800*                          BUD-CREATED-DATE CONFIRMED FOUR-     *
001900*                          DIGIT CENTURY.  FM-Y2K-06.            *
002000*****************************************************************
002100       01  BUDGET-RECORD.
002200           05  BUD-USER-ID                 PIC 9(09).
002300           05  BUD-CATEGORY                PIC X(14).
002400           05  BUD-MONTH                   PIC 9(06).
002500           05  BUD-MONTH-R REDEFINES BUD-MONTH.
002600               10  BUD-MONTH-YYYY          PIC 9(04).
002700               10  BUD-MONTH-MM            PIC 9(02).
002800           05  BUD-AMOUNT                  PIC 9(08)V99.
002900           05  BUD-CREATED-DATE            PIC 9(08).
003000           05  FILLER                      PIC X(05).
003100*****************************************************************
003200*  END OF FMBUDMS.                                              *
003300*****************************************************************
