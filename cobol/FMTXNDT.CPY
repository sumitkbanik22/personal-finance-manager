000100*****************************************************************
000200*  FMTXNDT  --  TRANSACTION DETAIL RECORD LAYOUT                *
000300*  PERSONAL FINANCE MANAGER  --  NIGHTLY BATCH SUBSYSTEM        *
000400*****************************************************************
000500*  ONE ENTRY PER MONEY MOVEMENT (INCOME OR EXPENSE) AGAINST AN  *
000600*  ACCOUNT.  THE POSTING JOB CONSUMES THIS FILE IN TXN-ACCT-ID  *
000700*  SEQUENCE TO ROLL ACCT-CURRENT-BALANCE FORWARD; THE BUDGET    *
000800*  JOB CONSUMES IT A SECOND TIME (EXPENSE ROWS ONLY) TO CHARGE  *
000900*  SPENDING AGAINST A CATEGORY BUDGET; THE PERIOD-SUMMARY JOB   *
001000*  CONSUMES IT A THIRD TIME, FILTERED BY TXN-DATE, TO ROLL UP   *
001100*  INCOME AND EXPENSE FOR A REPORTING WINDOW.                   *
001200*                                                                *
001300*  MAINTENANCE HISTORY                                          *
001400*  ---------------------------------------------------------    *
001500*  1987-04-02  D.OKAFOR    ORIGINAL LAYOUT FOR REQUEST FM-015.  *
001600*  1990-10-25  D.OKAFOR    ADDED TXN-CATEGORY TO SUPPORT THE    *
001700*                          FIRST BUDGET-TRACKING RELEASE.       *
001800*  1996-06-03  R.MERCER    TXN-DESCRIPTION WIDENED TO 100 BYTES *
001900*                          PER REQUEST FM-138.                  *
002000*  1999-01-08  R.MERCER    Y2K REMEDIATION -- TXN-DATE AND      *
002100*                          TXN-CREATED-DATE CONFIRMED FOUR-     *
002200*                          DIGIT CENTURY.  FM-Y2K-05.            *
002300*  2004-05-14  T.ASHWORTH  ADDED TXN-DATE-R REDEFINES FOR THE   *
002400*                          PERIOD-SUMMARY JOB, REQUEST FM-181.  *
002500*****************************************************************
002600       01  TRANSACTION-RECORD.
002700           05  TXN-ID                      PIC 9(09).
002800           05  TXN-ACCT-ID                 PIC 9(09).
002900           05  TXN-DESCRIPTION             PIC X(100).
003000           05  TXN-AMOUNT                  PIC 9(08)V99.
003100           05  TXN-TYPE                    PIC X(07).
003200               88  TXN-TYPE-INCOME         VALUE "INCOME ".
003300               88  TXN-TYPE-EXPENSE        VALUE "EXPENSE".
003400           05  TXN-CATEGORY                PIC X(14).
003500           05  TXN-DATE                    PIC 9(08).
003600           05  TXN-DATE-R REDEFINES TXN-DATE.
003700               10  TXN-DATE-CC             PIC 9(02).
003800               10  TXN-DATE-YY             PIC 9(02).
003900               10  TXN-DATE-MM             PIC 9(02).
004000               10  TXN-DATE-DD             PIC 9(02).
004100           05  TXN-CREATED-DATE            PIC 9(08).
004200           05  FILLER                      PIC X(05).
004300*****************************************************************
004400*  END OF FMTXNDT.                                              *
004500*****************************************************************
