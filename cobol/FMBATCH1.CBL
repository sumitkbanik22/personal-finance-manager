000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. FMBATCH1.
000300       AUTHOR. D. OKAFOR.
000400       INSTALLATION. UNIZAR DATA CENTER - BATCH PRODUCTION.
000500       DATE-WRITTEN. 03/11/1987.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *  FMBATCH1 -- PERSONAL FINANCE MANAGER NIGHTLY BATCH DRIVER    *
001000      *                                                                *
001100      *  RUNS THE THREE NIGHTLY STEPS IN FIXED ORDER: ACCOUNT         *
001200      *  BALANCE POSTING, THEN BUDGET EVALUATION, THEN THE PERIOD     *
001300      *  INCOME/EXPENSE SUMMARY.  BUDGET EVALUATION DEPENDS ON THE    *
001400      *  ACCOUNT MASTER FMPOST01 HAS JUST REWRITTEN, SO THE ORDER IS  *
001500      *  NOT OPTIONAL.  A NON-ZERO RETURN CODE FROM ANY STEP STOPS    *
001600      *  THE REST OF THE RUN COLD -- OPERATIONS RE-RUNS FROM THE      *
001700      *  FAILED STEP, NOT FROM THE TOP.                                *
001800      *                                                                *
001900      *  CHANGE LOG                                                   *
002000      *  ---------------------------------------------------------    *
002100      *  1987-03-11  D.OKAFOR    ORIGINAL PROGRAM.  REQUEST FM-014.   *
002200      *  1990-10-25  D.OKAFOR    ADDED THE CALL TO THE BUDGET STEP    *
002300      *                          AFTER POSTING.  REQUEST FM-060.      *
002400      *  1994-02-06  R.MERCER    ADDED THE CALL TO THE PERIOD SUMMARY *
002500      *                          STEP.  REQUEST FM-105.                *
002600      *  1999-01-08  R.MERCER    Y2K REMEDIATION.  RUN DATE ON THE    *
002700      *                          BANNER WINDOWED TO A FOUR-DIGIT      *
002800      *                          CENTURY.  FM-Y2K-08.                  *
002900      *  2004-05-14  T.ASHWORTH  ADDED THE STEP STATUS TABLE SO A     *
003000      *                          FAILED STEP DUMPS ITS RETURN CODE    *
003100      *                          ON THE OPERATOR CONSOLE.  FM-181.    *
003200      *  2013-11-12  T.ASHWORTH  ADDED PARAGRAPH-LEVEL REMARKS ALL    *
003300      *                          THROUGH THIS PROGRAM AFTER THE       *
003400      *                          SHIFT SUPERVISOR ASKED THAT THE      *
003500      *                          DRIVER READ THE SAME AS THE THREE    *
003600      *                          STEPS IT CALLS.  NO LOGIC CHANGED.   *
003700      *                          REQUEST FM-255.                      *
003800      *****************************************************************
003900
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200      *    NO DISK OR PRINT FILES OF ITS OWN -- THIS PROGRAM ONLY
004300      *    CALLS THE THREE STEPS AND WATCHES THEIR RETURN CODES, SO
004400      *    THE ONLY ENVIRONMENT ITEM IT NEEDS IS THE RERUN SWITCH
004500      *    SHARED WITH THE STEPS THEMSELVES.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM
004800           UPSI-0 IS FM-RERUN-SWITCH
004900               ON STATUS IS FM-RERUN-REQUESTED
005000               OFF STATUS IS FM-NORMAL-RUN.
005100
005200       DATA DIVISION.
005300       WORKING-STORAGE SECTION.
005400      *    WS-STEP-IDX WALKS THE STEP STATUS TABLE BELOW WHEN A STEP
005500      *    FAILS AND THE ABEND EXIT HAS TO DUMP EVERY STEP'S RETURN
005600      *    CODE, NOT JUST THE ONE THAT FAILED, SO OPERATIONS CAN SEE
005700      *    AT A GLANCE WHICH STEPS DID RUN BEFORE THE FAILURE.
005800       77  WS-STEP-IDX                  PIC 9(01) COMP.
005900
006000      *    RUN DATE IS STAMPED ON THE OPENING BANNER ONLY -- NONE OF
006100      *    THE THREE STEPS TAKE IT AS A PARAMETER, THEY EACH ACCEPT
006200      *    THEIR OWN COPY OF TODAY'S DATE FROM THE OPERATING SYSTEM.
006300       01  WS-RUN-DATE.
006400           05  WS-RUN-DATE-8            PIC 9(08).
006500           05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-8.
006600               10  WS-RUN-CC            PIC 9(02).
006700               10  WS-RUN-YY            PIC 9(02).
006800               10  WS-RUN-MM            PIC 9(02).
006900               10  WS-RUN-DD            PIC 9(02).
007000           05  FILLER                   PIC X(05).
007100
007200       01  WS-CURRENT-DATE-6            PIC 9(06).
007300
007400      *****************************************************************
007500      *  ONE ENTRY PER BATCH STEP.  WS-STEP-DUMP-LINE BELOW LETS      *
007600      *  9900 PRINT A STEP'S ENTRY AS ONE FLAT STRING WITHOUT MOVING  *
007700      *  EACH FIELD TO THE CONSOLE SEPARATELY.                         *
007800      *****************************************************************
007900       01  WS-STEP-STATUS-TABLE.
008000           05  WS-STEP-ENTRY OCCURS 3 TIMES.
008100               10  WS-STEP-NAME         PIC X(08).
008200               10  WS-STEP-RC           PIC 9(03) COMP.
008300               10  FILLER               PIC X(05).
008400      *    THIS REDEFINES EXISTS PURELY SO 9910-DUMP-LOOP CAN DISPLAY
008500      *    ONE SUBSCRIPTED PIC X(16) ITEM INSTEAD OF THREE SEPARATE
008600      *    DISPLAY OPERANDS PER STEP -- CHEAPER TO CODE AND CHEAPER
008700      *    TO READ ON THE OPERATOR CONSOLE WHEN A RUN GOES BAD AT
008800      *    THREE IN THE MORNING.
008900       01  WS-STEP-STATUS-DUMP REDEFINES WS-STEP-STATUS-TABLE.
009000           05  WS-STEP-DUMP-LINE OCCURS 3 TIMES PIC X(16).
009100
009200      *    OPENING AND CLOSING CONSOLE BANNERS.  THE SAME 80-BYTE
009300      *    PICTURE IS REUSED FOR BOTH MESSAGES THROUGH THE REDEFINES
009400      *    BELOW SO THE COLUMN ALIGNMENT NEVER DRIFTS BETWEEN THEM.
009500       01  WS-BANNER-LINE.
009600           05  FILLER                   PIC X(20) VALUE SPACES.
009700           05  FILLER                   PIC X(40)
009800               VALUE "PERSONAL FINANCE MANAGER NIGHTLY BATCH".
009900           05  FILLER                   PIC X(20) VALUE SPACES.
010000       01  WS-BANNER-LINE-END REDEFINES WS-BANNER-LINE.
010100           05  FILLER                   PIC X(20) VALUE SPACES.
010200           05  FILLER                   PIC X(40)
010300               VALUE "NIGHTLY BATCH RUN COMPLETE".
010400           05  FILLER                   PIC X(20) VALUE SPACES.
010500
010600       PROCEDURE DIVISION.
010700      *    TOP-LEVEL DRIVER -- INITIALIZE, RUN THE THREE STEPS IN
010800      *    ORDER, THEN CLOSE OUT.  IF ANY STEP FAILS, CONTROL NEVER
010900      *    RETURNS HERE -- 1000 GOES DIRECTLY TO 9900-ABEND-EXIT AND
011000      *    THE JOB ENDS WITH A NON-ZERO RETURN CODE FROM THERE.
011100       0000-MAIN-LOGIC.
011200           PERFORM 0100-INITIALIZATION THRU 0100-EXIT.
011300           PERFORM 1000-RUN-BATCH-STEPS THRU 1000-EXIT.
011400           PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
011500           STOP RUN.
011600       0000-EXIT.
011700           EXIT.
011800
011900       0100-INITIALIZATION.
012000      *    Y2K REMEDIATION -- WINDOW THE TWO-DIGIT RUN-DATE YEAR TO A
012100      *    FOUR-DIGIT CENTURY BEFORE IT IS USED ANYWHERE.  FM-Y2K-08.
012200      *    A TWO-DIGIT YEAR OF 50 OR HIGHER IS TREATED AS 19XX AND
012300      *    ANYTHING UNDER 50 AS 20XX -- THE SAME SPLIT USED BY ALL
012400      *    THREE NIGHTLY STEPS SO THE BANNER DATE NEVER DISAGREES
012500      *    WITH THE RUN DATE EACH STEP STAMPS ON ITS OWN REPORT.
012600           ACCEPT WS-CURRENT-DATE-6 FROM DATE.
012700           IF WS-CURRENT-DATE-6 (1:2) < "50"
012800               MOVE "20" TO WS-RUN-CC
012900           ELSE
013000               MOVE "19" TO WS-RUN-CC
013100           END-IF.
013200           MOVE WS-CURRENT-DATE-6 (1:2) TO WS-RUN-YY.
013300           MOVE WS-CURRENT-DATE-6 (3:2) TO WS-RUN-MM.
013400           MOVE WS-CURRENT-DATE-6 (5:2) TO WS-RUN-DD.
013500
013600      *    LOAD THE STEP NAMES IN THE FIXED ORDER THEY MUST RUN --
013700      *    POSTING FIRST SO THE ACCOUNT MASTER IS CURRENT BEFORE
013800      *    THE BUDGET STEP JOINS AGAINST IT, THEN THE PERIOD SUMMARY
013900      *    LAST SINCE IT ONLY READS, NEVER WRITES, THE MASTER FILES.
014000           MOVE "FMPOST01" TO WS-STEP-NAME (1).
014100           MOVE "FMBUDG01" TO WS-STEP-NAME (2).
014200           MOVE "FMSUMM01" TO WS-STEP-NAME (3).
014300           MOVE ZERO TO WS-STEP-RC (1) WS-STEP-RC (2) WS-STEP-RC (3).
014400
014500           DISPLAY WS-BANNER-LINE.
014600           DISPLAY "RUN DATE " WS-RUN-DATE-8.
014700       0100-EXIT.
014800           EXIT.
014900
015000       1000-RUN-BATCH-STEPS.
015100      *    CALL EACH STEP AS A SUBPROGRAM RATHER THAN AS A SEPARATE
015200      *    JOB STEP IN THE JCL -- THAT WAY A SINGLE ABEND EXIT HERE
015300      *    CAN DUMP ALL THREE RETURN CODES TOGETHER, EVEN THE ONES
015400      *    FOR STEPS THAT NEVER GOT TO RUN.
015500      *
015600      *    ACCOUNT BALANCE POSTING.  MUST COME FIRST -- EVERYTHING
015700      *    ELSE READS THE ACCOUNT MASTER THIS STEP REWRITES.
015800           CALL "FMPOST01"
015900               ON EXCEPTION
016000                   MOVE 999 TO WS-STEP-RC (1)
016100                   GO TO 9900-ABEND-EXIT
016200           END-CALL.
016300           MOVE RETURN-CODE TO WS-STEP-RC (1).
016400           IF WS-STEP-RC (1) NOT = ZERO
016500               GO TO 9900-ABEND-EXIT.
016600
016700      *    BUDGET EVALUATION.  READS THE ACCOUNT MASTER FMPOST01
016800      *    JUST FINISHED WRITING, SO IT CANNOT RUN AHEAD OF STEP 1.
016900           CALL "FMBUDG01"
017000               ON EXCEPTION
017100                   MOVE 999 TO WS-STEP-RC (2)
017200                   GO TO 9900-ABEND-EXIT
017300           END-CALL.
017400           MOVE RETURN-CODE TO WS-STEP-RC (2).
017500           IF WS-STEP-RC (2) NOT = ZERO
017600               GO TO 9900-ABEND-EXIT.
017700
017800      *    PERIOD INCOME/EXPENSE SUMMARY.  LAST BECAUSE IT ONLY
017900      *    READS THE MASTERS AND THE TRANSACTION DETAIL -- IT HAS
018000      *    NO FILE OF ITS OWN THAT AN EARLIER STEP DEPENDS ON.
018100           CALL "FMSUMM01"
018200               ON EXCEPTION
018300                   MOVE 999 TO WS-STEP-RC (3)
018400                   GO TO 9900-ABEND-EXIT
018500           END-CALL.
018600           MOVE RETURN-CODE TO WS-STEP-RC (3).
018700           IF WS-STEP-RC (3) NOT = ZERO
018800               GO TO 9900-ABEND-EXIT.
018900       1000-EXIT.
019000           EXIT.
019100
019200       9000-END-OF-JOB.
019300      *    REACHED ONLY WHEN ALL THREE STEPS RETURNED ZERO.
019400           DISPLAY WS-BANNER-LINE-END.
019500       9000-EXIT.
019600           EXIT.
019700
019800       9900-ABEND-EXIT.
019900      *    ONE OR MORE STEPS DID NOT COMPLETE CLEAN.  DUMP EVERY
020000      *    STEP'S NAME AND RETURN CODE TO THE CONSOLE -- A CODE OF
020100      *    ZERO MEANS THAT STEP RAN CLEAN, A BLANK-INITIALIZED
020200      *    ENTRY MEANS THE STEP WAS NEVER REACHED.  OPERATIONS USES
020300      *    THIS LISTING TO DECIDE WHICH STEP TO RE-RUN FROM.
020400           DISPLAY "FMBATCH1 - A NIGHTLY BATCH STEP FAILED".
020500           MOVE 1 TO WS-STEP-IDX.
020600       9910-DUMP-LOOP.
020700           IF WS-STEP-IDX > 3
020800               GO TO 9920-DUMP-DONE.
020900           DISPLAY "STEP " WS-STEP-DUMP-LINE (WS-STEP-IDX).
021000           ADD 1 TO WS-STEP-IDX.
021100           GO TO 9910-DUMP-LOOP.
021200       9920-DUMP-DONE.
021300      *    RETURN CODE 16 TELLS THE JCL THIS WAS A HARD FAILURE, NOT
021400      *    A WARNING -- OPERATIONS WILL NOT AUTO-ADVANCE PAST IT.
021500           MOVE 16 TO RETURN-CODE.
021600           STOP RUN.
